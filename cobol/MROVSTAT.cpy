000100************************************************************* MROVSTAT
000200*    COPYBOOK:  MROVSTAT                                      MROVSTAT
000300*    ONE RUNNING "OVERALLSTATS" AGGREGATE PER CONFIGURED       MROVSTAT
000400*    SUB-INTERVAL SIZE.  BUILT UP BY MRATES2 EVERY TIME A      MROVSTAT
000500*    TRACKING INTERVAL CLOSES WITH REAL DATA, READ BY MRATES1  MROVSTAT
000600*    WHEN A REPORT COMES DUE, AND ZEROED BY MRATES1 WHEN THE   MROVSTAT
000700*    REPORT CAUSES A RESET.                                    MROVSTAT
000800*                                                              MROVSTAT
000900*    OV-MSG1-MIN IS CARRIED AT THE "NOT YET SEEN" SENTINEL     MROVSTAT
001000*    VALUE OV-MIN-SENTINEL (ALL NINES) UNTIL THE FIRST NON     MROVSTAT
001100*    ZERO BUCKET VALUE COMES ALONG -- THIS STANDS IN FOR THE   MROVSTAT
001200*    "STARTS AT PLUS INFINITY" RULE SINCE COBOL HAS NO SUCH    MROVSTAT
001300*    LITERAL.  871-MOVE-MSG1-MIN IN MRATES1 TRANSLATES THE     MROVSTAT
001400*    SENTINEL BACK TO ZERO FOR THE REPORT LINE.                MROVSTAT
001500************************************************************* MROVSTAT
001600 01  MR-OVERALL-STATS-TABLE.                                   MROVSTAT
001700     05  OV-MIN-SENTINEL             PIC S9(15) COMP SYNC      MROVSTAT
001800                                     VALUE 999999999999999.    MROVSTAT
001900     05  OV-ENTRY OCCURS 20 TIMES                              MROVSTAT
002000                 INDEXED BY OV-IDX.                            MROVSTAT
002100         10  OV-SUBINTERVAL-SIZE         PIC 9(04).            MROVSTAT
002200         10  OV-NUM-INTERVALS            PIC S9(09) COMP SYNC. MROVSTAT
002300         10  OV-ZERO-COUNT-INTERVALS     PIC S9(09) COMP SYNC. MROVSTAT
002400         10  OV-MSG1-MIN                 PIC S9(15) COMP SYNC. MROVSTAT
002500         10  OV-MSG1-MAX                 PIC S9(15) COMP SYNC. MROVSTAT
002600         10  OV-SUM-MSG1-UNIQUE          PIC S9(15) COMP SYNC. MROVSTAT
002700         10  OV-SUM-MSG1-UNIQUE-SQ       PIC S9(18) COMP SYNC. MROVSTAT
002800         10  OV-SUM-MSG2-UNIQUE          PIC S9(15) COMP SYNC. MROVSTAT
002900         10  OV-MSG1-TOTAL-COUNT         PIC S9(15) COMP SYNC. MROVSTAT
003000         10  OV-MSG2-TOTAL-COUNT         PIC S9(15) COMP SYNC. MROVSTAT
003100         10  FILLER                      PIC X(08).            MROVSTAT
