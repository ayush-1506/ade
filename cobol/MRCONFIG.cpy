000100************************************************************* MRCONFIG
000200*    COPYBOOK:  MRCONFIG                                      MRCONFIG
000300*    RATE STATS CONFIG RECORD -- ONE RECORD, READ ONCE AT      MRCONFIG
000400*    START OF RUN.  IF THE FILE IS MISSING OR EMPTY, 720-      MRCONFIG
000500*    VALIDATE-CONFIG IN MRATES1 SUPPLIES ALL DEFAULTS SHOWN    MRCONFIG
000600*    BELOW.                                                    MRCONFIG
000700*                                                              MRCONFIG
000800*    LIKE MREVENT, THIS IS A FIXED EXTERNAL INTERFACE RECORD   MRCONFIG
000900*    AT ITS CONTRACTED 106 BYTE WIDTH -- NO FILLER PAD.        MRCONFIG
001000************************************************************* MRCONFIG
001100 01  MR-CONFIG-REC.                                            MRCONFIG
001200     05  CFG-SLOTS-TO-KEEP       PIC 9(04).                    MRCONFIG
001300*            DEFAULT 0012  (= 12 TEN-MINUTE SLOTS = 2 HOURS)   MRCONFIG
001400     05  CFG-MAX-MSG-TO-KEEP     PIC 9(09).                    MRCONFIG
001500*            DEFAULT 000001000                                MRCONFIG
001600     05  CFG-REPORT-FREQ-TYPE    PIC X(07).                    MRCONFIG
001700         88  CFG-FREQ-IS-DAYS        VALUE 'DAYS   '.          MRCONFIG
001800         88  CFG-FREQ-IS-MONTHLY     VALUE 'MONTHLY'.          MRCONFIG
001900*            DEFAULT 'DAYS   '                                 MRCONFIG
002000     05  CFG-REPORT-FREQ-DAYS    PIC 9(04).                    MRCONFIG
002100*            DEFAULT 0010  (ONLY MEANINGFUL WHEN FREQ = DAYS)  MRCONFIG
002200     05  CFG-NUM-SUBINTERVALS    PIC 9(02).                    MRCONFIG
002300*            DEFAULT 05                                        MRCONFIG
002400     05  CFG-SUBINTERVAL-SIZES   PIC 9(04)                     MRCONFIG
002500                                 OCCURS 20 TIMES.               MRCONFIG
002600*            DEFAULT 0001 0002 0003 0006 0012 (REST UNUSED)    MRCONFIG
