000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                          00000200
000300* ALL RIGHTS RESERVED                                           00000300
000400****************************************************************00000400
000500* PROGRAM:  MRATES2                                             00000500
000600*                                                                00000600
000700* ROLLS UP THE PER-MESSAGE-ID SLOT COUNT TABLE (MR-MSG-TABLE)    00000700
000800* BUILT BY MRATES1 OVER ONE TRACKING INTERVAL INTO THE RUNNING   00000800
000900* "OVERALLSTATS" AGGREGATE (MR-OVERALL-STATS-TABLE), ONE ENTRY   00000900
001000* PER CONFIGURED SUB-INTERVAL SIZE.  CALLED BY MRATES1 EVERY     00001000
001100* TIME A TRACKING INTERVAL CLOSES OUT WITH AT LEAST ONE EVENT    00001100
001200* RECORDED AGAINST IT.  CLEARS MR-MSG-TABLE WHEN DONE SO         00001200
001300* MRATES1 CAN START BUILDING THE NEXT INTERVAL.                 00001300
001400*                                                                00001400
001500* FOR EACH SUB-INTERVAL SIZE, THE SLOTS-TO-KEEP TEN MINUTE       00001500
001600* SLOTS ARE FOLDED INTO SLOTS-TO-KEEP / SIZE BUCKETS.  EVERY     00001600CL*10
001700* BUCKET IS COUNTED TOWARD NUMBER-OF-INTERVALS WHETHER OR NOT    00001700CL*10
001800* IT SAW ANY TRAFFIC -- ONLY WHOLE TRACKING INTERVALS WITH NO    00001800CL*10
001900* ENTRIES AT ALL ARE LEFT OUT, AND THAT SKIP IS MADE BY MRATES1  00001900CL*10
002000* BEFORE THIS PROGRAM IS EVEN CALLED (SEE THE ENTRY-COUNT       00002000CL*10
002100* CHECK AROUND THE CALL 'MRATES2' IN MRATES1).  A BUCKET WITH    00002100CL*10
002200* NO DISTINCT MSG1 IDS STILL COUNTS AS A ZERO-COUNT BUCKET FOR   00002200CL*10
002250* THE MSG1 MIN/MAX/STDDEV FIGURES.  SEE RQ-05-0143 IN THE        00002250CL*10
002260* CHANGE LOG BELOW.                                              00002260CL*10
002300*                                                                00002300
002400***************************************************************100002400
002500*                                                                00002500
002600* CHANGE LOG                                                     00002600
002700*                                                                00002700
002800* 07/02/84  R.NUNEZ     INITIAL VERSION FOR RATE MONITOR PROJ.   00002800CL*01
002900* 01/09/85  D.STOUT     FIXED BUCKET SUBSCRIPT, WAS TRUNCATING   00002900CL*02
003000*                       THE LAST PARTIAL BUCKET ON ODD DIVIDES.  00003000CL*02
003100* 06/11/86  R.NUNEZ     ADDED SUM-OF-SQUARES ACCUMULATOR FOR     00003100CL*03
003200*                       STDDEV WORK REQUEST RQ-86-0219.          00003200CL*03
003300* 02/28/88  J.FABIAN    REVIEWED FOR STRUCTURED WALKTHROUGH,     00003300CL*04
003400*                       NO CHANGES REQUIRED.                     00003400CL*04
003500* 10/14/90  D.STOUT     SILENT BUCKETS NOW EXCLUDED FROM THE     00003500CL*05
003600*                       AGGREGATE ENTIRELY INSTEAD OF COUNTED    00003600CL*05
003700*                       AS ZERO, PER RQ-90-0558 -- WAS SKEWING   00003700CL*05
003800*                       THE STDDEV ON LOW TRAFFIC SOURCES.       00003800CL*05
003900* 03/19/93  R.NUNEZ     RAISED MSG TABLE SEARCH LIMIT TO MATCH   00003900CL*06
004000*                       THE NEW 1000 ENTRY MRMSGTBL COPYBOOK.    00004000CL*06
004100* 11/18/98  J.FABIAN    YEAR 2000 REVIEW -- THIS PROGRAM HOLDS   00004100CL*07
004200*                       NO CALENDAR DATES, ONLY COUNTS.  NO      00004200CL*07
004300*                       CODE CHANGE NEEDED, SIGNED OFF PER Y2K   00004300CL*07
004400*                       PROJECT CHECKLIST.                       00004400CL*07
004500* 04/02/01  J.FABIAN     ADDED SECURITY PARAGRAPH PER NEW SHOP   00004500CL*08
004600*                       STANDARD, TKT SEC-01-118.                00004600CL*08
004700* 10/11/04  D.STOUT     RECOMPILED UNDER NEWER COMPILER LEVEL,   00004700CL*09
004800*                       NO SOURCE CHANGES.                       00004800CL*09
004810* 03/02/05  D.STOUT     250-UPDATE-OVERALL-STATS WAS DROPPING    00004810CL*10
004820*                       ANY BUCKET WITH ZERO RAW TRAFFIC FROM    00004820CL*10
004830*                       THE AGGREGATE ENTIRELY INSTEAD OF        00004830CL*10
004840*                       COUNTING IT AS A ZERO-COUNT INTERVAL --  00004840CL*10
004850*                       UNDERSTATED OV-NUM-INTERVALS AND SKEWED  00004850CL*10
004860*                       THE REPORTED STDDEV ON LOW TRAFFIC       00004860CL*10
004870*                       SOURCES.  NOTE THIS IS NOT THE SAME      00004870CL*10
004880*                       EXCLUSION DESCRIBED IN CL*05 ABOVE --    00004880CL*10
004890*                       CL*05 GOVERNS WHOLE TRACKING INTERVALS   00004890CL*10
004891*                       SKIPPED BY MRATES1 BEFORE THIS PROGRAM   00004891CL*10
004892*                       IS EVEN CALLED, WHICH IS STILL CORRECT.  00004892CL*10
004893*                       RQ-05-0143 (RATE REPORT ACCURACY         00004893CL*10
004894*                       REVIEW).                                 00004894CL*10
004895* 03/09/05  D.STOUT     215-SUM-ONE-SLOT CREDITED A DISTINCT-ID  00004895CL*11
004896*                       ONCE PER NON-ZERO SLOT INSTEAD OF ONCE   00004896CL*11
004897*                       PER BUCKET -- OVERSTATED THE UNIQUE      00004897CL*11
004898*                       COUNT ON ANY SUB-INTERVAL SIZE WIDER     00004898CL*11
004899*                       THAN ONE SLOT.  NOW CARRIES A RUNNING    00004899CL*11
004899A*                       PER-BUCKET SLOT TOTAL AND CREDITS THE   00004899ACL*11
004899B*                       BUCKET ONCE WHEN IT IS DONE, RQ-05-0151.00004899BCL*11
004900***************************************************************200004900
005000 IDENTIFICATION DIVISION.                                       00005000
005100 PROGRAM-ID.    MRATES2.                                        00005100
005200 AUTHOR.        RAY NUNEZ.                                      00005200
005300 INSTALLATION.  SYSTEMS GROUP - RATE MONITOR PROJECT.            00005300
005400 DATE-WRITTEN.  07/02/84.                                        00005400
005500 DATE-COMPILED.                                                  00005500
005600 SECURITY.      NONCONFIDENTIAL.                                 00005600
005700***************************************************************300005700
005800 ENVIRONMENT DIVISION.                                          00005800
005900 CONFIGURATION SECTION.                                         00005900
006000 SOURCE-COMPUTER.  IBM-370.                                     00006000
006100 OBJECT-COMPUTER.  IBM-370.                                     00006100
006200 SPECIAL-NAMES.                                                 00006200
006300     C01 IS TOP-OF-FORM.                                        00006300
006400***************************************************************400006400
006500 DATA DIVISION.                                                 00006500
006600 WORKING-STORAGE SECTION.                                       00006600
006700*                                                                00006700
006800 01  WK-BUCKET-WORK.                                             00006800
006900     05  WK-NUM-BUCKETS          PIC S9(09) COMP SYNC.          00006900
007000     05  WK-BUCKET-SUB           PIC S9(09) COMP SYNC.          00007000
007100     05  WK-SLOT-SUB             PIC S9(09) COMP SYNC.          00007100
007200     05  WK-SIZE-THIS-ENTRY      PIC S9(09) COMP SYNC.          00007200
007300     05  FILLER                  PIC X(08).                     00007300
007310 01  WK-BUCKET-WORK-X REDEFINES WK-BUCKET-WORK.                  00007310CL*05
007320     05  WK-BUCKET-WORK-BYTES    PIC X(16).                      00007320CL*05
007330*            BYTE VIEW OF THE BUCKET-SUBSCRIPT WORK AREA FOR AN  00007330CL*05
007340*            ABEND DUMP COMPARE, SEE RQ-90-0558 WORK REQUEST     00007340CL*05
007350*            IN THE CHANGE LOG ABOVE.                             00007350CL*05
007400*                                                                00007400
007500 01  WK-BUCKET-TOTALS.                                           00007500
007600     05  WK-BUCKET-ENTRY OCCURS 60 TIMES                        00007600
007700                 INDEXED BY WK-BKT-IDX.                          00007700
007800         10  WK-BUCKET-MSG1-UNIQUE       PIC S9(09) COMP SYNC.  00007800
007900         10  WK-BUCKET-MSG1-TOTAL        PIC S9(09) COMP SYNC.  00007900
008000         10  WK-BUCKET-MSG2-UNIQUE       PIC S9(09) COMP SYNC.  00008000
008100         10  WK-BUCKET-MSG2-TOTAL        PIC S9(09) COMP SYNC.  00008100
008200         10  FILLER                      PIC X(08).             00008200
008300*                                                                00008300
008310 01  WK-FOLD-WORK.                                                00008310CL*11
008320     05  WK-MSG-BUCKET-SUM       PIC S9(09) COMP SYNC.           00008320CL*11
008330     05  WK-PREV-BUCKET-SUB      PIC S9(09) COMP SYNC.           00008330CL*11
008340     05  FILLER                  PIC X(08).                      00008340CL*11
008350 01  WK-FOLD-WORK-X REDEFINES WK-FOLD-WORK.                       00008350CL*11
008360     05  WK-FOLD-WORK-BYTES      PIC X(08).                      00008360CL*11
008370*            BYTE VIEW OF THE BUCKET-FOLD CARRY AREA FOR AN      00008370CL*11
008380*            ABEND DUMP COMPARE, SAME IDIOM AS WK-BUCKET-WORK-X  00008380CL*11
008390*            ABOVE, SEE RQ-05-0151 IN THE CHANGE LOG.             00008390CL*11
008395*                                                                00008395
008400 01  WK-STAT-WORK.                                               00008400
008500     05  WK-CURRENT-VALUE        PIC S9(15) COMP SYNC.          00008500
008600     05  WK-CURRENT-VALUE-SQ     PIC S9(18) COMP SYNC.          00008600
008700     05  FILLER                  PIC X(08).                     00008700
008710 01  WK-STAT-WORK-X REDEFINES WK-STAT-WORK.                      00008710CL*03
008720     05  WK-STAT-WORK-BYTES      PIC X(24).                      00008720CL*03
008730*            BYTE VIEW OF THE STDDEV ACCUMULATOR WORK AREA FOR   00008730CL*03
008740*            AN ABEND DUMP COMPARE, SEE RQ-86-0219 ABOVE.        00008740CL*03
008800*                                                                00008800
008900 01  WK-BUCKET-EMPTY-CHECK       PIC S9(09) COMP SYNC.          00008900
009000 01  WK-BUCKET-EMPTY-SW REDEFINES WK-BUCKET-EMPTY-CHECK         00009000CL*02
009100                               PIC 9(09).                       00009100CL*02
009200*            ZONED VIEW OF THE EMPTY-BUCKET TOTAL, USED IN A     00009200CL*02
009300*            DISPLAY STATEMENT WHEN THIS PROGRAM IS WALKED.      00009300CL*02
009400*                                                                00009400
009500 77  WK-TRAFFIC-TOTAL            PIC S9(09) COMP SYNC.          00009500CL*10
009550*            DIAGNOSTIC ONLY AS OF CL*10 BELOW -- NO LONGER      00009550CL*10
009560*            CONTROLS WHETHER A BUCKET IS COUNTED.               00009560CL*10
010000*                                                                00010000
010100 LINKAGE SECTION.                                                00010100
010200 COPY MRCONFIG.                                                  00010200
010300 COPY MRMSGTBL.                                                  00010300
010400 COPY MROVSTAT.                                                  00010400
010500***************************************************************500010500
010600 PROCEDURE DIVISION USING MR-CONFIG-REC                          00010600
010700                          MR-MSG-TABLE                           00010700
010800                          MR-OVERALL-STATS-TABLE.                00010800
010900***************************************************************600010900
011000 000-MAIN.                                                      00011000
011100     PERFORM 200-PROCESS-ONE-SUBINTERVAL                        00011100
011200             VARYING OV-IDX FROM 1 BY 1                         00011200
011300             UNTIL OV-IDX > CFG-NUM-SUBINTERVALS.                00011300
011400     PERFORM 290-CLEAR-MSG-TABLE.                                00011400
011500     GOBACK.                                                    00011500
011600*                                                                00011600
011700 200-PROCESS-ONE-SUBINTERVAL.                                   00011700
011800*        FOLD THE SLOTS-TO-KEEP TEN MINUTE SLOTS INTO THE        00011800
011900*        NUMBER OF BUCKETS THIS SUB-INTERVAL SIZE CALLS FOR,     00011900
012000*        THEN ROLL EACH BUCKET INTO THE OVERALLSTATS ENTRY.      00012000
012100     MOVE CFG-SUBINTERVAL-SIZES (OV-IDX) TO WK-SIZE-THIS-ENTRY.  00012100
012200     COMPUTE WK-NUM-BUCKETS =                                    00012200
012300             CFG-SLOTS-TO-KEEP / WK-SIZE-THIS-ENTRY.              00012300CL*02
012400     MOVE CFG-SUBINTERVAL-SIZES (OV-IDX)                         00012400
012500             TO OV-SUBINTERVAL-SIZE (OV-IDX).                    00012500
012600     PERFORM 205-ZERO-ONE-BUCKET                                  00012600CL*05
012650             VARYING WK-BKT-IDX FROM 1 BY 1                      00012650CL*05
012700             UNTIL WK-BKT-IDX > WK-NUM-BUCKETS.                   00012700CL*05
013300     PERFORM 210-SUM-ENTRY-INTO-BUCKETS                         00013300
013400             VARYING MT-IDX FROM 1 BY 1                          00013400
013500             UNTIL MT-IDX > MT-ENTRY-COUNT.                      00013500
013600     PERFORM 250-UPDATE-OVERALL-STATS                           00013600
013700             VARYING WK-BKT-IDX FROM 1 BY 1                      00013700
013800             UNTIL WK-BKT-IDX > WK-NUM-BUCKETS.                  00013800
013900*                                                                00013900
013950 205-ZERO-ONE-BUCKET.                                            00013950CL*05
013960     MOVE ZERO TO WK-BUCKET-MSG1-UNIQUE (WK-BKT-IDX).            00013960CL*05
013970     MOVE ZERO TO WK-BUCKET-MSG1-TOTAL  (WK-BKT-IDX).            00013970CL*05
013980     MOVE ZERO TO WK-BUCKET-MSG2-UNIQUE (WK-BKT-IDX).            00013980CL*05
013990     MOVE ZERO TO WK-BUCKET-MSG2-TOTAL  (WK-BKT-IDX).            00013990CL*05
013995*                                                                00013995
014000 210-SUM-ENTRY-INTO-BUCKETS.                                    00014000
014100*        FOLD ONE MESSAGE-ID ENTRY'S TEN MINUTE SLOT COUNTS      00014100
014200*        INTO THIS SUB-INTERVAL SIZE'S BUCKETS.  SLOTS ARE       00014200CL*11
014210*        VISITED IN ORDER SO ALL SLOTS FOR A GIVEN BUCKET ARE    00014210CL*11
014220*        CONTIGUOUS -- WK-PREV-BUCKET-SUB/WK-MSG-BUCKET-SUM      00014220CL*11
014230*        CARRY THIS ENTRY'S RUNNING SLOT TOTAL FOR THE BUCKET    00014230CL*11
014240*        STILL BEING ACCUMULATED, SO THE BUCKET'S DISTINCT-ID    00014240CL*11
014250*        COUNT IS CREDITED AT MOST ONCE PER BUCKET REGARDLESS    00014250CL*11
014260*        OF HOW MANY OF ITS SLOTS THIS ENTRY HAD TRAFFIC IN,     00014260CL*11
014270*        SEE RQ-05-0151.                                         00014270CL*11
014400     MOVE ZERO TO WK-MSG-BUCKET-SUM.                              00014400CL*11
014450     MOVE ZERO TO WK-PREV-BUCKET-SUB.                             00014450CL*11
014500     PERFORM 215-SUM-ONE-SLOT                                    00014500CL*05
014600             VARYING WK-SLOT-SUB FROM 1 BY 1                     00014600CL*05
014650             UNTIL WK-SLOT-SUB > CFG-SLOTS-TO-KEEP.               00014650CL*05
014680     PERFORM 216-FLUSH-BUCKET-UNIQUE.                             00014680CL*11
014700*                                                                00014700
014750 215-SUM-ONE-SLOT.                                               00014750CL*05
014760     COMPUTE WK-BUCKET-SUB =                                     00014760CL*05
014770             ((WK-SLOT-SUB - 1) / WK-SIZE-THIS-ENTRY) + 1.       00014770CL*05
014780     IF WK-BUCKET-SUB NOT = WK-PREV-BUCKET-SUB                   00014780CL*11
014790         PERFORM 216-FLUSH-BUCKET-UNIQUE                         00014790CL*11
014792         MOVE WK-BUCKET-SUB TO WK-PREV-BUCKET-SUB                00014792CL*11
014794         MOVE ZERO TO WK-MSG-BUCKET-SUM                          00014794CL*11
014796     END-IF.                                                     00014796CL*11
014800     IF MT-SLOT-COUNT (MT-IDX, WK-SLOT-SUB) > 0                 00014800CL*05
014850         ADD MT-SLOT-COUNT (MT-IDX, WK-SLOT-SUB)                 00014850CL*11
014860                 TO WK-MSG-BUCKET-SUM                            00014860CL*11
014900         IF MT-IS-MSG2 (MT-IDX)                                 00014900CL*05
015100             ADD MT-SLOT-COUNT (MT-IDX, WK-SLOT-SUB)             00015100CL*05
015200                 TO WK-BUCKET-MSG2-TOTAL (WK-BUCKET-SUB)         00015200CL*05
015300         ELSE                                                    00015300CL*05
015500             ADD MT-SLOT-COUNT (MT-IDX, WK-SLOT-SUB)             00015500CL*05
015600                 TO WK-BUCKET-MSG1-TOTAL (WK-BUCKET-SUB)         00015600CL*05
015700         END-IF                                                  00015700CL*05
015800     END-IF.                                                     00015800CL*05
015900*                                                                00015900CL*11
015950 216-FLUSH-BUCKET-UNIQUE.                                         00015950CL*11
015960*            CREDIT THIS ENTRY'S DISTINCT-ID COUNT TO THE        00015960CL*11
015970*            BUCKET JUST FINISHED, ONCE, IF IT SAW ANY TRAFFIC    00015970CL*11
015980*            IN ANY OF THAT BUCKET'S SLOTS.                       00015980CL*11
015990     IF WK-PREV-BUCKET-SUB > 0 AND WK-MSG-BUCKET-SUM > 0          00015990CL*11
016000         IF MT-IS-MSG2 (MT-IDX)                                  00016000CL*11
016020             ADD 1 TO WK-BUCKET-MSG2-UNIQUE (WK-PREV-BUCKET-SUB) 00016020CL*11
016040         ELSE                                                     00016040CL*11
016060             ADD 1 TO WK-BUCKET-MSG1-UNIQUE (WK-PREV-BUCKET-SUB) 00016060CL*11
016080         END-IF                                                   00016080CL*11
016090     END-IF.                                                      00016090CL*11
016100*                                                                00016100
016200 250-UPDATE-OVERALL-STATS.                                      00016200
016300*        EVERY BUCKET COUNTS TOWARD NUMBER-OF-INTERVALS, EVEN    00016300CL*10
016400*        ONE WITH NO RAW TRAFFIC AT ALL -- SEE RQ-05-0143 IN     00016400CL*10
016450*        THE CHANGE LOG.  WK-TRAFFIC-TOTAL IS KEPT ONLY AS A     00016450CL*10
016460*        DIAGNOSTIC SO A WALKTHROUGH CAN STILL SPOT A FULLY      00016460CL*10
016470*        SILENT BUCKET.                                          00016470CL*10
016500     COMPUTE WK-TRAFFIC-TOTAL =                                  00016500CL*10
016600             WK-BUCKET-MSG1-TOTAL (WK-BKT-IDX)                   00016600CL*10
016700           + WK-BUCKET-MSG2-TOTAL (WK-BKT-IDX).                  00016700CL*10
016800     IF WK-TRAFFIC-TOTAL = 0                                     00016800CL*10
016900         MOVE WK-TRAFFIC-TOTAL TO WK-BUCKET-EMPTY-CHECK          00016900CL*10
017000     END-IF.                                                     00017000CL*10
017200     ADD 1 TO OV-NUM-INTERVALS (OV-IDX).                        00017200
017300     ADD WK-BUCKET-MSG1-TOTAL (WK-BKT-IDX)                      00017300
017400             TO OV-MSG1-TOTAL-COUNT (OV-IDX).                    00017400
017500     ADD WK-BUCKET-MSG2-TOTAL (WK-BKT-IDX)                      00017500
017600             TO OV-MSG2-TOTAL-COUNT (OV-IDX).                    00017600
017700     MOVE WK-BUCKET-MSG1-UNIQUE (WK-BKT-IDX) TO WK-CURRENT-VALUE.00017700
018100     IF WK-CURRENT-VALUE > OV-MSG1-MAX (OV-IDX)                  00018100
018200         MOVE WK-CURRENT-VALUE TO OV-MSG1-MAX (OV-IDX)           00018200
018300     END-IF.                                                     00018300
018400     IF WK-CURRENT-VALUE = 0                                     00018400
018500         ADD 1 TO OV-ZERO-COUNT-INTERVALS (OV-IDX)               00018500
018600     ELSE                                                        00018600
018700         IF WK-CURRENT-VALUE < OV-MSG1-MIN (OV-IDX)              00018700
018800             MOVE WK-CURRENT-VALUE TO OV-MSG1-MIN (OV-IDX)       00018800
018900         END-IF                                                  00018900
019000         ADD WK-CURRENT-VALUE TO OV-SUM-MSG1-UNIQUE (OV-IDX)     00019000
019100         COMPUTE WK-CURRENT-VALUE-SQ =                           00019100CL*03
019200                 WK-CURRENT-VALUE * WK-CURRENT-VALUE.             00019200CL*03
019300         ADD WK-CURRENT-VALUE-SQ                                 00019300CL*03
019400                 TO OV-SUM-MSG1-UNIQUE-SQ (OV-IDX)                00019400CL*03
019500     END-IF.                                                     00019500
019600     ADD WK-BUCKET-MSG2-UNIQUE (WK-BKT-IDX)                      00019600
019700             TO OV-SUM-MSG2-UNIQUE (OV-IDX).                     00019700
019800 250-EXIT.                                                       00019800
019900     EXIT.                                                       00019900
020000*                                                                00020000
020100 290-CLEAR-MSG-TABLE.                                            00020100
020200*        INTERVAL IS ROLLED UP -- CLEAR THE TABLE SO MRATES1     00020200
020300*        CAN START BUILDING THE NEXT ONE FROM ENTRY 1.           00020300
020400     MOVE ZERO TO MT-ENTRY-COUNT.                                00020400
