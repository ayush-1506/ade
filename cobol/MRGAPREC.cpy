000100************************************************************* MRGAPREC
000200*    COPYBOOK:  MRGAPREC                                      MRGAPREC
000300*    LOGGER UNAVAILABLE REPORT -- ONE LINE PER GAP DETECTED BY MRGAPREC
000400*    600-CHECK-GAP IN MRATES1.  A GAP IS A SOURCE THAT WENT    MRGAPREC
000500*    SILENT FOR ONE OR MORE WHOLE TEN MINUTE INTERVALS.        MRGAPREC
000600*                                                              MRGAPREC
000700*    FIXED EXTERNAL REPORT WIDTH, 130 BYTES EXACTLY -- NO      MRGAPREC
000800*    FILLER PAD (SAME REASONING AS MREVENT/MRCONFIG).          MRGAPREC
000900************************************************************* MRGAPREC
001000 01  MR-GAP-REPORT-REC.                                        MRGAPREC
001100     05  GAP-SOURCE                  PIC X(64).                MRGAPREC
001200     05  GAP-DATE-TIME               PIC X(19).                MRGAPREC
001300     05  GAP-SKIPPED-INTERVALS       PIC 9(09).                MRGAPREC
001400     05  GAP-EMPTY-START             PIC X(19).                MRGAPREC
001500     05  GAP-EMPTY-END               PIC X(19).                MRGAPREC
