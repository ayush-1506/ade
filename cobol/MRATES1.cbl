000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                          00000200
000300* ALL RIGHTS RESERVED                                           00000300
000400****************************************************************00000400
000500* PROGRAM:  MRATES1                                             00000500
000600*                                                                00000600
000700* MESSAGE RATE STATISTICS -- MAIN DRIVER.  READS MESSAGE EVENT   00000700
000800* RECORDS FOR ONE OR MORE LOG SOURCES (PRE-SORTED BY SOURCE,     00000800
000900* THEN BY INPUT TIME), TALLIES DISTINCT MESSAGE IDS AND TOTAL    00000900
001000* TRAFFIC INTO TEN MINUTE SLOTS, ROLLS UP EVERY TRACKING         00001000
001100* INTERVAL (CALLING MRATES2) INTO A RUNNING RATE STATISTIC PER   00001100
001200* CONFIGURED SUB-INTERVAL SIZE, AND WRITES A RATE STATS REPORT   00001200
001300* LINE SET EVERY TIME A REPORT COMES DUE ON THE CONFIGURED       00001300
001400* SCHEDULE.  ALSO WATCHES FOR SOURCES THAT WENT SILENT FOR ONE   00001400
001500* OR MORE WHOLE TEN MINUTE PERIODS AND WRITES THOSE TO THE       00001500
001600* LOGGER UNAVAILABLE (GAP) REPORT.                               00001600
001700*                                                                00001700
001800* MRATES3 IS CALLED WHENEVER A RAW MILLISECOND TIMESTAMP HAS TO  00001800
001900* BE TURNED INTO A PRINTABLE DATE/TIME OR TRUNCATED TO THE       00001900
002000* START OF ITS CALENDAR DAY.  MRATES2 IS CALLED ONCE PER         00002000
002100* TRACKING INTERVAL THAT CLOSES OUT WITH AT LEAST ONE EVENT      00002100
002200* RECORDED AGAINST IT.                                           00002200
002300*                                                                00002300
002400***************************************************************100002400
002500*                                                                00002500
002600* CHANGE LOG                                                     00002600
002700*                                                                00002700
002800* 05/21/84  D.STOUT     INITIAL VERSION FOR RATE MONITOR PROJ.   00002800CL*01
002900* 11/02/84  D.STOUT     CORRECTED LEAP YEAR HANDLING PULLED IN   00002900CL*02
003000*                       FROM MRATES3 CHANGE -- SEE THAT PROGRAM. 00003000CL*02
003100* 02/19/85  R.NUNEZ     ADDED LOGGER UNAVAILABLE (GAP) REPORT    00003100CL*03
003200*                       PER WORK REQUEST RQ-85-0091.             00003200CL*03
003300* 07/02/86  R.NUNEZ     FIRST-CLOSEOUT-ONLY REPORT CHECK ADDED   00003300CL*04
003400*                       SO A LONG GAP DOES NOT FIRE ONE REPORT   00003400CL*04
003500*                       PER SKIPPED INTERVAL.                    00003500CL*04
003600* 01/22/88  J.FABIAN    REVIEWED FOR STRUCTURED WALKTHROUGH,     00003600CL*05
003700*                       NO CHANGES REQUIRED.                     00003700CL*05
003800* 10/14/90  D.STOUT     ZERO TRAFFIC INTERVALS EXCLUDED FROM     00003800CL*06
003900*                       THE ROLLUP, SEE MRATES2 RQ-90-0558.      00003900CL*06
004000* 03/19/93  R.NUNEZ     RAISED MSG TABLE LIMIT TO 1000 ENTRIES,  00004000CL*07
004100*                       RAN OUT OF ROOM ON THE NOC FEED.         00004100CL*07
004200* 12/03/93  D.STOUT     ADDED MONTHLY REPORT FREQUENCY OPTION    00004200CL*08
004300*                       PER WORK REQUEST RQ-93-0447.             00004300CL*08
004400* 11/18/98  R.NUNEZ     YEAR 2000 REVIEW -- ALL CALENDAR WORK    00004400CL*09
004500*                       IS DELEGATED TO MRATES3, WHICH CARRIES   00004500CL*09
004600*                       A FULL 4 DIGIT YEAR THROUGHOUT.  NO      00004600CL*09
004700*                       CODE CHANGE NEEDED, SIGNED OFF PER Y2K   00004700CL*09
004800*                       PROJECT CHECKLIST.                       00004800CL*09
004900* 04/02/01  J.FABIAN    ADDED SECURITY PARAGRAPH PER NEW SHOP    00004900CL*10
005000*                       STANDARD, TKT SEC-01-118.                00005000CL*10
005100* 10/11/04  D.STOUT     RECOMPILED UNDER NEWER COMPILER LEVEL,   00005100CL*11
005200*                       NO SOURCE CHANGES.                       00005200CL*11
005210* 03/02/05  D.STOUT     210-DETERMINE-SLOT COULD MOVE THE        00005210CL*12
005220*                       CURRENT SLOT POINTER BACKWARD WHEN AN    00005220CL*12
005230*                       EVENT ARRIVED OUT OF TIME ORDER WITHIN   00005230CL*12
005240*                       THE SAME INTERVAL, DOUBLE-COUNTING THE   00005240CL*12
005250*                       LATER SLOT.  ADDED A FORWARD-ONLY GUARD, 00005250CL*12
005260*                       RQ-05-0143 (RATE REPORT ACCURACY         00005260CL*12
005270*                       REVIEW).                                 00005270CL*12
005280* 03/09/05  D.STOUT     SEVEN PERFORMS OF A PARAGRAPH ENDING IN  00005280CL*13
005282*                       A GO TO nnn-EXIT WERE CODED WITHOUT      00005282CL*13
005284*                       THRU nnn-EXIT, SO THE GO TO FELL OUT OF  00005284CL*13
005286*                       THE PERFORMED RANGE AND STRAIGHT INTO    00005286CL*13
005288*                       THE NEXT PARAGRAPH IN SEQUENCE INSTEAD   00005288CL*13
005290*                       OF RETURNING TO THE CALLER.  ADDED THRU  00005290CL*13
005292*                       TO ALL SEVEN, RQ-05-0151.                00005292CL*13
005294* 03/16/05  D.STOUT     874-COMPUTE-STDDEV MOVED THE 6-DECIMAL   00005294CL*14
005295*                       WK-STDDEV WORK FIELD STRAIGHT INTO THE   00005295CL*14
005296*                       2-DECIMAL RPT-MSG1-STDDEV, WHICH          00005296CL*14
005297*                       TRUNCATED INSTEAD OF ROUNDED.  ADDED A    00005297CL*14
005298*                       SECOND COMPUTE ROUNDED AT THE REPORT      00005298CL*14
005299*                       FIELD'S OWN PRECISION.  ALSO RETIRED THE  00005299CL*14
005299A*                      UNUSED WK-MEAN2 FIELD AND REUSED ITS      00005299ACL*14
005299B*                      SLOT AS THE NEW 2-DECIMAL SCRATCH ITEM,   00005299BCL*14
005299C*                      RQ-05-0162.                               00005299CCL*14
005300***************************************************************200005300
005400 IDENTIFICATION DIVISION.                                       00005400
005500 PROGRAM-ID.    MRATES1.                                        00005500
005600 AUTHOR.        DOUG STOUT.                                     00005600
005700 INSTALLATION.  SYSTEMS GROUP - RATE MONITOR PROJECT.            00005700
005800 DATE-WRITTEN.  05/21/84.                                        00005800
005900 DATE-COMPILED.                                                  00005900
006000 SECURITY.      NONCONFIDENTIAL.                                 00006000
006100***************************************************************300006100
006200 ENVIRONMENT DIVISION.                                          00006200
006300 CONFIGURATION SECTION.                                         00006300
006400 SOURCE-COMPUTER.  IBM-370.                                     00006400
006500 OBJECT-COMPUTER.  IBM-370.                                     00006500
006600 SPECIAL-NAMES.                                                 00006600
006700     C01 IS TOP-OF-FORM.                                        00006700
006800 INPUT-OUTPUT SECTION.                                          00006800
006900 FILE-CONTROL.                                                  00006900
007000     SELECT EVENT-FILE ASSIGN TO MSGEVENT                       00007000
007100            ORGANIZATION IS LINE SEQUENTIAL                     00007100
007200            FILE STATUS IS WS-EVENT-FILE-STATUS.                00007200
007300     SELECT OPTIONAL CONFIG-FILE ASSIGN TO RATECFG              00007300
007400            ORGANIZATION IS SEQUENTIAL                          00007400
007500            FILE STATUS IS WS-CONFIG-FILE-STATUS.               00007500
007600     SELECT RATE-RPT-FILE ASSIGN TO RATERPT                     00007600
007700            ORGANIZATION IS SEQUENTIAL                          00007700
007800            FILE STATUS IS WS-RATE-RPT-FILE-STATUS.             00007800
007900     SELECT GAP-RPT-FILE ASSIGN TO GAPRPT                       00007900
008000            ORGANIZATION IS SEQUENTIAL                          00008000
008100            FILE STATUS IS WS-GAP-RPT-FILE-STATUS.              00008100
008200***************************************************************400008200
008300 DATA DIVISION.                                                 00008300
008400 FILE SECTION.                                                  00008400
008500 FD  EVENT-FILE                                                 00008500
008600     LABEL RECORDS ARE STANDARD                                 00008600
008700     RECORDING MODE IS F.                                       00008700
008800 COPY MREVENT.                                                  00008800
008900*                                                                00008900
009000 FD  CONFIG-FILE                                                00009000
009100     LABEL RECORDS ARE STANDARD                                 00009100
009200     RECORDING MODE IS F.                                       00009200
009300 COPY MRCONFIG.                                                 00009300
009400*                                                                00009400
009500 FD  RATE-RPT-FILE                                              00009500
009600     LABEL RECORDS ARE STANDARD                                 00009600
009700     RECORDING MODE IS F.                                       00009700
009800 COPY MRRPTREC.                                                 00009800
009900*                                                                00009900
010000 FD  GAP-RPT-FILE                                               00010000
010100     LABEL RECORDS ARE STANDARD                                 00010100
010200     RECORDING MODE IS F.                                       00010200
010300 COPY MRGAPREC.                                                 00010300
010400*                                                                00010400
010500 WORKING-STORAGE SECTION.                                       00010500
010600*                                                                00010600
010700 01  WS-FILE-STATUSES.                                           00010700
010800     05  WS-EVENT-FILE-STATUS        PIC X(02).                 00010800
010900     05  WS-CONFIG-FILE-STATUS       PIC X(02).                 00010900
011000     05  WS-RATE-RPT-FILE-STATUS     PIC X(02).                 00011000
011100     05  WS-GAP-RPT-FILE-STATUS      PIC X(02).                 00011100
011200     05  FILLER                      PIC X(08).                 00011200
011300*                                                                00011300
011400 01  WS-SWITCHES.                                                00011400
011500     05  WS-EVENT-EOF-SW             PIC X(01) VALUE 'N'.       00011500
011600         88  WS-EVENT-EOF                VALUE 'Y'.             00011600
011700     05  WS-CONFIG-EOF-SW            PIC X(01) VALUE 'N'.       00011700
011800         88  WS-CONFIG-EOF               VALUE 'Y'.             00011800
011900     05  WS-HAVE-CUR-SOURCE-SW       PIC X(01) VALUE 'N'.       00011900
012000         88  WS-HAVE-CUR-SOURCE          VALUE 'Y'.             00012000
012100     05  WS-INTERVAL-INIT-SW         PIC X(01) VALUE 'N'.       00012100
012200         88  WS-INTERVAL-INIT             VALUE 'Y'.            00012200
012300     05  WS-PREV-TS-VALID-SW         PIC X(01) VALUE 'N'.       00012300
012400         88  WS-PREV-TS-VALID             VALUE 'Y'.            00012400
012500     05  WS-RPT-LABEL-HAS-DATE-SW    PIC X(01) VALUE 'N'.       00012500
012600         88  WS-RPT-LABEL-HAS-DATE        VALUE 'Y'.            00012600
012700     05  WS-FIRST-CLOSEOUT-SW        PIC X(01) VALUE 'N'.       00012700
012800         88  WS-FIRST-CLOSEOUT            VALUE 'Y'.            00012800
012900     05  FILLER                      PIC X(08).                 00012900
013000*                                                                00013000
013100 01  WS-SOURCE-STATE.                                            00013100
013200     05  WS-CUR-SOURCE               PIC X(64).                 00013200
013300     05  WS-BEGIN-OF-INTERVAL        PIC S9(15) COMP SYNC.      00013300
013400     05  WS-BEGIN-OF-NEXT-INTERVAL   PIC S9(15) COMP SYNC.      00013400
013500     05  WS-INTERVAL-SIZE-MS         PIC S9(15) COMP SYNC.      00013500
013600     05  WS-CUR-SLOT-PTR             PIC S9(09) COMP SYNC.      00013600
013700     05  WS-PROCESSING-START-TS      PIC S9(15) COMP SYNC.      00013700
013800     05  WS-PROCESSING-START-DAY-MS  PIC S9(15) COMP SYNC.      00013800
013900     05  WS-LAST-REPORT-BEGIN-MS     PIC S9(15) COMP SYNC.      00013900
014000     05  WS-RUN-START-YEAR           PIC 9(04)  COMP SYNC.      00014000
014100     05  WS-RUN-START-MONTH          PIC 9(02)  COMP SYNC.      00014100
014200     05  WS-LAST-RPT-YEAR            PIC 9(04)  COMP SYNC.      00014200
014300     05  WS-LAST-RPT-MONTH           PIC 9(02)  COMP SYNC.      00014300
014400     05  WS-PREV-EVENT-TS            PIC S9(15) COMP SYNC.      00014400
014500     05  WS-LAST-EVENT-TS            PIC S9(15) COMP SYNC.      00014500
014600     05  WS-RPT-LABEL-TS             PIC S9(15) COMP SYNC.      00014600
014700     05  WS-DAYS-SINCE-LAST-RPT      PIC S9(09) COMP SYNC.      00014700
014800     05  WS-DAYS-SINCE-STARTED       PIC S9(09) COMP SYNC.      00014800
014900     05  WS-SKIPPED-INTERVALS        PIC S9(09) COMP SYNC.      00014900
015000     05  FILLER                      PIC X(08).                 00015000
015100 01  WS-SOURCE-STATE-X REDEFINES WS-SOURCE-STATE.                00015100CL*03
015200     05  WS-SOURCE-STATE-BYTES       PIC X(168).                00015200CL*03
015300*            WHOLE-GROUP BYTE VIEW OF THE PER-SOURCE STATE,      00015300CL*03
015400*            FOR A DISPLAY STATEMENT WHEN THIS PROGRAM IS        00015400CL*03
015500*            WALKED -- NOT REFERENCED IN LINE CODE.              00015500CL*03
015600*                                                                00015600
015700 01  WK-EVENT-DATE-PARTS.                                        00015700
015800     05  WK-EVT-YEAR                 PIC 9(04)  COMP SYNC.      00015800
015900     05  WK-EVT-MONTH                PIC 9(02)  COMP SYNC.      00015900
016000     05  WK-EVT-DAY                  PIC 9(02)  COMP SYNC.      00016000
016100     05  WK-EVT-DAY-START-MS         PIC S9(15) COMP SYNC.      00016100
016200     05  WK-EVT-DISPLAY-TEXT         PIC X(19).                 00016200
016300     05  FILLER                      PIC X(08).                 00016300
016400*                                                                00016400
016500 01  WK-MRATES3-SCRATCH.                                         00016500
016600     05  WK-SCR-YEAR                 PIC 9(04)  COMP SYNC.      00016600
016700     05  WK-SCR-MONTH                PIC 9(02)  COMP SYNC.      00016700
016800     05  WK-SCR-DAY                  PIC 9(02)  COMP SYNC.      00016800
016900     05  WK-SCR-DAY-START-MS         PIC S9(15) COMP SYNC.      00016900
017000     05  FILLER                      PIC X(08).                 00017000
017100*                                                                00017100
017200 01  WK-GAP-WORK.                                                00017200
017300     05  WK-GAP-QUOT                 PIC S9(15) COMP SYNC.      00017300
017400     05  WK-GAP-REM                  PIC S9(15) COMP SYNC.      00017400
017500     05  WK-GAP-QUOT2                PIC S9(15) COMP SYNC.      00017500
017600     05  WK-GAP-REM2                 PIC S9(15) COMP SYNC.      00017600
017700     05  WK-GAP-PREV-ROUNDED         PIC S9(15) COMP SYNC.      00017700
017800     05  WK-GAP-NEXT-ROUNDED         PIC S9(15) COMP SYNC.      00017800
017900     05  FILLER                      PIC X(08).                 00017900
018000*                                                                00018000
018100 01  WK-MSG-TABLE-WORK.                                          00018100
018200     05  WK-FOUND-ENTRY-IDX          PIC S9(09) COMP SYNC.      00018200
018300     05  WK-SEARCH-IDX               PIC S9(09) COMP SYNC.      00018300
018400     05  WK-SLOT-ZERO-IDX            PIC S9(09) COMP SYNC.      00018400
018500     05  FILLER                      PIC X(08).                 00018500
018600 01  WK-MSG-TABLE-WORK-X REDEFINES WK-MSG-TABLE-WORK.            00018600CL*07
018700     05  WK-MSG-TABLE-WORK-BYTES     PIC X(20).                 00018700CL*07
018800*            BYTE VIEW FOR AN ABEND DUMP COMPARE WHEN THE        00018800CL*07
018900*            1000 ENTRY LIMIT GETS HIT, SEE RQ-93-0091.          00018900CL*07
019000*                                                                00019000
019100 77  WK-VAL-IDX                  PIC S9(09) COMP SYNC.          00019100CL*12
019200 77  WK-VAL-QUOT                 PIC S9(09) COMP SYNC.          00019200CL*12
019300 77  WK-VAL-REM                  PIC S9(09) COMP SYNC.          00019300CL*12
019350 77  WK-CANDIDATE-SLOT-PTR       PIC S9(09) COMP SYNC.          00019350CL*12
019360*            HOLDS THE SLOT NUMBER JUST COMPUTED BY 210-         00019360CL*12
019370*            DETERMINE-SLOT UNTIL IT IS COMPARED AGAINST         00019370CL*12
019380*            WS-CUR-SLOT-PTR, SEE CL*12 BELOW.                   00019380CL*12
019600*                                                                00019600
019700 01  WK-STAT-CALC.                                                00019700
019800     05  WK-MEAN                     PIC S9(9)V9(6) COMP-3.     00019800
019900     05  WK-STDDEV-2D                PIC S9(7)V9(2) COMP-3.     00019900CL*14
020000     05  WK-MEAN-SQ                  PIC S9(9)V9(6) COMP-3.     00020000
020100     05  WK-MEAN-OF-SQ               PIC S9(9)V9(6) COMP-3.     00020100
020200     05  WK-VARIANCE                 PIC S9(9)V9(6) COMP-3.     00020200
020300     05  WK-STDDEV                   PIC S9(9)V9(6) COMP-3.     00020300
020400     05  FILLER                      PIC X(08).                 00020400
020500 01  WK-STAT-CALC-X REDEFINES WK-STAT-CALC.                      00020500CL*01
020600     05  WK-STAT-CALC-BYTES          PIC X(36).                 00020600CL*01
020700*            BYTE VIEW FOR AN ABEND DUMP COMPARE WHEN THE        00020700CL*01
020800*            STDDEV WORK LOOKS WRONG.                             00020800CL*01
020850*        MRATES1 OWNS BOTH TABLES BELOW AND PASSES THEM BY       00020850CL*01
020860*        REFERENCE TO MRATES2 ON EVERY INTERVAL CLOSE-OUT.       00020860CL*01
020870 COPY MRMSGTBL.                                                 00020870CL*01
020880 COPY MROVSTAT.                                                 00020880CL*01
020900*                                                                00020900
021000 LINKAGE SECTION.                                                00021000
021100*        (NONE -- MRATES1 IS THE MAIN PROGRAM)                  00021100
021200***************************************************************500021200
021300 PROCEDURE DIVISION.                                            00021300
021400***************************************************************600021400
021500 000-MAIN.                                                      00021500
021600     PERFORM 700-OPEN-FILES.                                    00021600
021700     PERFORM 710-READ-CONFIG-FILE.                              00021700
021800     PERFORM 720-VALIDATE-CONFIG.                               00021800
021900     PERFORM 730-INIT-OVERALL-STATS.                            00021900
022000     PERFORM 740-READ-EVENT-FILE.                               00022000
022100     PERFORM 150-PROCESS-EVENTS-LOOP UNTIL WS-EVENT-EOF.         00022100
022200     PERFORM 890-FORCE-FINAL-REPORT THRU 890-EXIT.              00022200CL*13
022300     PERFORM 790-CLOSE-FILES.                                   00022300
022400     STOP RUN.                                                  00022400
022500*                                                                00022500
022600 150-PROCESS-EVENTS-LOOP.                                       00022600
022700     PERFORM 200-PROCESS-ONE-EVENT.                             00022700
022800     PERFORM 740-READ-EVENT-FILE.                               00022800
022900*                                                                00022900
023000 200-PROCESS-ONE-EVENT.                                         00023000
023100     IF (NOT WS-HAVE-CUR-SOURCE)                                00023100
023200        OR MR-EVENT-SOURCE NOT = WS-CUR-SOURCE                  00023200
023300         PERFORM 300-SOURCE-BREAK                               00023300
023400     END-IF.                                                    00023400
023500     PERFORM 600-CHECK-GAP.                                     00023500
023600     PERFORM 210-DETERMINE-SLOT.                                00023600
023700     PERFORM 230-INCREMENT-SLOT-COUNT THRU 230-EXIT.            00023700CL*13
023800     MOVE MR-EVENT-TIME TO WS-LAST-EVENT-TS.                    00023800
023900*                                                                00023900
024000 210-DETERMINE-SLOT.                                            00024000
024100*        BATCH FLOW STEP 3B/3C -- ESTABLISH THE INTERVAL ON      00024100
024200*        THE FIRST EVENT FOR THIS SOURCE, THEN CLOSE OUT ANY     00024200
024300*        INTERVAL(S) THIS EVENT HAS CROSSED PAST.                00024300
024400     IF NOT WS-INTERVAL-INIT                                    00024400
024500         PERFORM 215-INIT-INTERVAL-BOUNDS                       00024500
024600     END-IF.                                                    00024600
024700     SET WS-FIRST-CLOSEOUT TO TRUE.                              00024700
024800     PERFORM 220-CLOSE-OUT-INTERVALS                            00024800
024900             UNTIL MR-EVENT-TIME < WS-BEGIN-OF-NEXT-INTERVAL.    00024900
025000     COMPUTE WK-CANDIDATE-SLOT-PTR =                            00025000CL*12
025100             ((MR-EVENT-TIME - WS-BEGIN-OF-INTERVAL) / 600000)   00025100CL*12
025200             + 1.                                                00025200CL*12
025210*            THE SLOT POINTER ONLY EVER ADVANCES WITHIN AN       00025210CL*12
025220*            INTERVAL -- AN EVENT THAT ARRIVES OUT OF TIME        00025220CL*12
025230*            ORDER MUST NOT MOVE IT BACK TO AN EARLIER SLOT,      00025230CL*12
025240*            PER RQ-05-0143.                                     00025240CL*12
025250     IF WK-CANDIDATE-SLOT-PTR > WS-CUR-SLOT-PTR                  00025250CL*12
025260         MOVE WK-CANDIDATE-SLOT-PTR TO WS-CUR-SLOT-PTR           00025260CL*12
025270     END-IF.                                                     00025270CL*12
025300*                                                                00025300
025400 215-INIT-INTERVAL-BOUNDS.                                      00025400
025500     COMPUTE WS-INTERVAL-SIZE-MS = CFG-SLOTS-TO-KEEP * 600000.   00025500
025600     COMPUTE WS-BEGIN-OF-INTERVAL =                             00025600
025700             (MR-EVENT-TIME / WS-INTERVAL-SIZE-MS)               00025700
025800             * WS-INTERVAL-SIZE-MS.                              00025800
025900     COMPUTE WS-BEGIN-OF-NEXT-INTERVAL =                        00025900
026000             WS-BEGIN-OF-INTERVAL + WS-INTERVAL-SIZE-MS.         00026000
026100     MOVE MR-EVENT-TIME TO WS-PROCESSING-START-TS.               00026100
026200     CALL 'MRATES3' USING WS-PROCESSING-START-TS                00026200
026300                          WK-EVT-DISPLAY-TEXT                   00026300
026400                          WS-RUN-START-YEAR                     00026400
026500                          WS-RUN-START-MONTH                    00026500
026600                          WK-EVT-DAY                            00026600
026700                          WS-PROCESSING-START-DAY-MS.            00026700
026800     MOVE WS-PROCESSING-START-DAY-MS TO WS-LAST-REPORT-BEGIN-MS.00026800
026900     MOVE WS-RUN-START-YEAR TO WS-LAST-RPT-YEAR.                00026900
027000     MOVE WS-RUN-START-MONTH TO WS-LAST-RPT-MONTH.              00027000
027050     MOVE ZERO TO WS-CUR-SLOT-PTR.                               00027050CL*12
027100     SET WS-INTERVAL-INIT TO TRUE.                               00027100
027200*                                                                00027200
027300 220-CLOSE-OUT-INTERVALS.                                       00027300
027400*        ONE INTERVAL ROLLUP PER CALL -- PERFORMED REPEATEDLY    00027400
027500*        BY 210- WHEN AN EVENT HAS SKIPPED MORE THAN ONE         00027500
027600*        INTERVAL.  THE REPORT-DUE CHECK ONLY RUNS ON THE        00027600CL*04
027700*        FIRST CLOSE-OUT FOR THIS EVENT, SEE CL*04 ABOVE.        00027700CL*04
027800     IF MT-ENTRY-COUNT > 0                                       00027800
027900         CALL 'MRATES2' USING MR-CONFIG-REC                     00027900
028000                              MR-MSG-TABLE                      00028000
028100                              MR-OVERALL-STATS-TABLE             00028100
028200     END-IF.                                                     00028200
028300     IF WS-FIRST-CLOSEOUT                                        00028300
028400         PERFORM 900-CHECK-REPORT-DUE                           00028400
028500         SET WS-FIRST-CLOSEOUT TO FALSE                          00028500
028600     END-IF.                                                     00028600
028700     ADD WS-INTERVAL-SIZE-MS TO WS-BEGIN-OF-INTERVAL.            00028700
028800     ADD WS-INTERVAL-SIZE-MS TO WS-BEGIN-OF-NEXT-INTERVAL.       00028800
028850     MOVE ZERO TO WS-CUR-SLOT-PTR.                               00028850CL*12
028900*                                                                00028900
029000 230-INCREMENT-SLOT-COUNT.                                      00029000
029100     IF MR-EVENT-TIME < WS-BEGIN-OF-INTERVAL                    00029100
029200         GO TO 230-EXIT                                         00029200
029300     END-IF.                                                     00029300
029400     PERFORM 500-FIND-OR-ADD-MSG-ENTRY THRU 500-EXIT.           00029400CL*13
029500     IF WK-FOUND-ENTRY-IDX > 0                                  00029500
029600         ADD 1 TO MT-SLOT-COUNT (WK-FOUND-ENTRY-IDX,            00029600
029700                                 WS-CUR-SLOT-PTR)                00029700
029800     END-IF.                                                     00029800
029900 230-EXIT.                                                       00029900
030000     EXIT.                                                       00030000
030100*                                                                00030100
030200 300-SOURCE-BREAK.                                              00030200
030300*        SOURCE-NAME CHANGE (OR FIRST EVENT) IS A CONTROL BREAK  00030300
030400*        -- FORCE A REPORT FOR THE OUTGOING SOURCE, THEN RESET   00030400
030500*        ALL PER-SOURCE STATE FOR THE INCOMING ONE.              00030500
030600     IF WS-HAVE-CUR-SOURCE                                      00030600
030700         MOVE WS-LAST-EVENT-TS TO WS-RPT-LABEL-TS               00030700
030800         SET WS-RPT-LABEL-HAS-DATE TO TRUE                      00030800
030900         PERFORM 870-WRITE-RATE-STATS-REPORT                    00030900
031000     END-IF.                                                     00031000
031100     PERFORM 310-RESET-SOURCE-STATE.                            00031100
031200     MOVE MR-EVENT-SOURCE TO WS-CUR-SOURCE.                      00031200
031300     SET WS-HAVE-CUR-SOURCE TO TRUE.                             00031300
031400*                                                                00031400
031500 310-RESET-SOURCE-STATE.                                        00031500
031600     SET WS-INTERVAL-INIT TO FALSE.                              00031600
031700     SET WS-PREV-TS-VALID TO FALSE.                              00031700
031800     MOVE ZERO TO WS-SKIPPED-INTERVALS.                         00031800CL*03
031900     MOVE ZERO TO MT-ENTRY-COUNT.                                00031900
032000     PERFORM 880-RESET-OVERALL-STATS.                           00032000
032100*                                                                00032100
032200 500-FIND-OR-ADD-MSG-ENTRY.                                     00032200
032300*        LINEAR SEARCH OF THE OPEN-INTERVAL MESSAGE TABLE FOR    00032300
032400*        THIS MSG-ID/WRAPPER-FLAG PAIR.  ADDS A NEW ENTRY IF     00032400
032500*        NOT FOUND, UNLESS THE 1000 ENTRY CAP IS ALREADY         00032500
032600*        REACHED -- NEW IDS ARE SILENTLY DROPPED PAST THE CAP.   00032600
032700     MOVE ZERO TO WK-FOUND-ENTRY-IDX.                           00032700
032800     PERFORM 510-SEARCH-ONE-ENTRY                               00032800
032900             VARYING WK-SEARCH-IDX FROM 1 BY 1                   00032900
033000             UNTIL WK-SEARCH-IDX > MT-ENTRY-COUNT                00033000
033100                OR WK-FOUND-ENTRY-IDX > 0.                       00033100
033200     IF WK-FOUND-ENTRY-IDX > 0                                  00033200
033300         GO TO 500-EXIT                                          00033300
033400     END-IF.                                                     00033400
033500     IF MT-ENTRY-COUNT NOT < CFG-MAX-MSG-TO-KEEP                00033500
033600         GO TO 500-EXIT                                          00033600
033700     END-IF.                                                     00033700
033800     IF MT-ENTRY-COUNT NOT < 1000                               00033800CL*07
033900         GO TO 500-EXIT                                          00033900CL*07
034000     END-IF.                                                     00034000CL*07
034100     ADD 1 TO MT-ENTRY-COUNT.                                    00034100
034200     MOVE MR-EVENT-MSG-ID TO MT-MSG-ID (MT-ENTRY-COUNT).        00034200
034300     MOVE MR-EVENT-WRAPPER-SW TO MT-WRAPPER-SW (MT-ENTRY-COUNT).00034300
034400     PERFORM 520-ZERO-NEW-ENTRY-SLOTS.                          00034400
034500     MOVE MT-ENTRY-COUNT TO WK-FOUND-ENTRY-IDX.                  00034500
034600 500-EXIT.                                                       00034600
034700     EXIT.                                                       00034700
034800*                                                                00034800
034900 510-SEARCH-ONE-ENTRY.                                          00034900
035000     IF MT-MSG-ID (WK-SEARCH-IDX) = MR-EVENT-MSG-ID             00035000
035100        AND MT-WRAPPER-SW (WK-SEARCH-IDX) = MR-EVENT-WRAPPER-SW 00035100
035200         MOVE WK-SEARCH-IDX TO WK-FOUND-ENTRY-IDX                00035200
035300     END-IF.                                                     00035300
035400*                                                                00035400
035500 520-ZERO-NEW-ENTRY-SLOTS.                                      00035500
035600     PERFORM 521-ZERO-ONE-SLOT                                  00035600
035700             VARYING WK-SLOT-ZERO-IDX FROM 1 BY 1                00035700
035800             UNTIL WK-SLOT-ZERO-IDX > 60.                        00035800
035900*                                                                00035900
036000 521-ZERO-ONE-SLOT.                                             00036000
036100     MOVE ZERO TO MT-SLOT-COUNT (MT-ENTRY-COUNT, WK-SLOT-ZERO-IDX)00036100
036200*                                                                00036200
036300 600-CHECK-GAP.                                                 00036300
036400*        A SOURCE THAT WENT SILENT FOR ONE OR MORE WHOLE TEN     00036400
036500*        MINUTE PERIODS GETS A LINE ON THE LOGGER UNAVAILABLE    00036500
036600*        REPORT.  SKIPPED ON THE FIRST EVENT OF A SOURCE --      00036600
036700*        THERE IS NO PRIOR EVENT TO MEASURE AGAINST.             00036700
036800     IF WS-PREV-TS-VALID                                        00036800
036900         PERFORM 610-ROUND-UP-10MIN                             00036900
037000         PERFORM 620-ROUND-DOWN-10MIN                           00037000
037100         IF WK-GAP-NEXT-ROUNDED > WK-GAP-PREV-ROUNDED            00037100
037200             COMPUTE WS-SKIPPED-INTERVALS =                     00037200
037300                 (WK-GAP-NEXT-ROUNDED - WK-GAP-PREV-ROUNDED)     00037300
037400                 / 600000                                        00037400
037500             IF WS-SKIPPED-INTERVALS > 0                        00037500
037600                 PERFORM 630-WRITE-GAP-REPORT                   00037600
037700             END-IF                                              00037700
037800         END-IF                                                  00037800
037900     END-IF.                                                     00037900
038000     MOVE MR-EVENT-TIME TO WS-PREV-EVENT-TS.                    00038000
038100     SET WS-PREV-TS-VALID TO TRUE.                              00038100
038200*                                                                00038200
038300 610-ROUND-UP-10MIN.                                            00038300
038400*        ROUND THE PREVIOUS EVENT'S TIMESTAMP UP TO THE NEXT     00038400
038500*        TEN MINUTE BOUNDARY -- THE START OF THE SILENT GAP.     00038500
038600     DIVIDE WS-PREV-EVENT-TS BY 600000                          00038600
038700             GIVING WK-GAP-QUOT REMAINDER WK-GAP-REM.            00038700
038800     IF WK-GAP-REM = 0                                          00038800
038900         MOVE WS-PREV-EVENT-TS TO WK-GAP-PREV-ROUNDED           00038900
039000     ELSE                                                        00039000
039100         COMPUTE WK-GAP-PREV-ROUNDED =                          00039100
039200                 (WK-GAP-QUOT + 1) * 600000                      00039200
039300     END-IF.                                                     00039300
039400*                                                                00039400
039500 620-ROUND-DOWN-10MIN.                                          00039500
039600*        ROUND THIS EVENT'S TIMESTAMP DOWN TO THE PRECEDING      00039600
039700*        TEN MINUTE BOUNDARY -- THE END OF THE SILENT GAP.       00039700
039800     DIVIDE MR-EVENT-TIME BY 600000                             00039800
039900             GIVING WK-GAP-QUOT2 REMAINDER WK-GAP-REM2.          00039900
040000     COMPUTE WK-GAP-NEXT-ROUNDED = WK-GAP-QUOT2 * 600000.        00040000
040100*                                                                00040100
040200 630-WRITE-GAP-REPORT.                                          00040200
040300     MOVE WS-CUR-SOURCE TO GAP-SOURCE.                          00040300
040400     CALL 'MRATES3' USING MR-EVENT-TIME                         00040400
040500                          GAP-DATE-TIME                          00040500
040600                          WK-SCR-YEAR WK-SCR-MONTH WK-SCR-DAY    00040600
040700                          WK-SCR-DAY-START-MS.                   00040700
040800     MOVE WS-SKIPPED-INTERVALS TO GAP-SKIPPED-INTERVALS.        00040800
040900     CALL 'MRATES3' USING WK-GAP-PREV-ROUNDED                   00040900
041000                          GAP-EMPTY-START                        00041000
041100                          WK-SCR-YEAR WK-SCR-MONTH WK-SCR-DAY    00041100
041200                          WK-SCR-DAY-START-MS.                   00041200
041300     CALL 'MRATES3' USING WK-GAP-NEXT-ROUNDED                   00041300
041400                          GAP-EMPTY-END                          00041400
041500                          WK-SCR-YEAR WK-SCR-MONTH WK-SCR-DAY    00041500
041600                          WK-SCR-DAY-START-MS.                   00041600
041700     WRITE MR-GAP-REPORT-REC.                                   00041700
041800*                                                                00041800
041900 700-OPEN-FILES.                                                00041900
042000     OPEN INPUT EVENT-FILE.                                      00042000
042100     OPEN INPUT CONFIG-FILE.                                    00042100
042200     OPEN OUTPUT RATE-RPT-FILE.                                 00042200
042300     OPEN OUTPUT GAP-RPT-FILE.                                  00042300
042400*                                                                00042400
042500 710-READ-CONFIG-FILE.                                          00042500
042600     READ CONFIG-FILE                                           00042600
042700         AT END                                                  00042700
042800             SET WS-CONFIG-EOF TO TRUE                          00042800
042900     END-READ.                                                   00042900
043000*                                                                00043000
043100 720-VALIDATE-CONFIG.                                           00043100
043200*        RATE STATS CONFIG IS A SINGLE OPTIONAL RECORD -- ANY    00043200
043300*        FIELD LEFT AT ZERO OR SPACES PICKS UP ITS DEFAULT.      00043300
043400     IF CFG-SLOTS-TO-KEEP = ZERO                                00043400
043500         MOVE 12 TO CFG-SLOTS-TO-KEEP                           00043500
043600     END-IF.                                                     00043600
043700     IF CFG-MAX-MSG-TO-KEEP = ZERO                              00043700
043800         MOVE 1000 TO CFG-MAX-MSG-TO-KEEP                       00043800
043900     END-IF.                                                     00043900
044000     IF CFG-REPORT-FREQ-TYPE = SPACES                           00044000
044100         MOVE 'DAYS   ' TO CFG-REPORT-FREQ-TYPE                 00044100
044200     END-IF.                                                     00044200
044300     IF CFG-REPORT-FREQ-DAYS = ZERO                             00044300
044400         MOVE 10 TO CFG-REPORT-FREQ-DAYS                        00044400
044500     END-IF.                                                     00044500
044600     IF CFG-NUM-SUBINTERVALS = ZERO                             00044600
044700         MOVE 5 TO CFG-NUM-SUBINTERVALS                         00044700
044800         MOVE 1 TO CFG-SUBINTERVAL-SIZES (1)                    00044800
044900         MOVE 2 TO CFG-SUBINTERVAL-SIZES (2)                    00044900
045000         MOVE 3 TO CFG-SUBINTERVAL-SIZES (3)                    00045000
045100         MOVE 6 TO CFG-SUBINTERVAL-SIZES (4)                    00045100
045200         MOVE 12 TO CFG-SUBINTERVAL-SIZES (5)                   00045200
045300     END-IF.                                                     00045300
045400     IF CFG-NUM-SUBINTERVALS > 20                               00045400CL*07
045500         DISPLAY 'MRATES1 - CFG-NUM-SUBINTERVALS EXCEEDS TABLE' 00045500CL*07
045600         MOVE 16 TO RETURN-CODE                                 00045600CL*07
045700         STOP RUN                                                00045700CL*07
045800     END-IF.                                                     00045800CL*07
045900     PERFORM 725-VALIDATE-ONE-SUBINTERVAL THRU 725-EXIT         00045900CL*13
046000             VARYING WK-VAL-IDX FROM 1 BY 1                      00046000
046100             UNTIL WK-VAL-IDX > CFG-NUM-SUBINTERVALS.            00046100
046200*                                                                00046200
046300 725-VALIDATE-ONE-SUBINTERVAL.                                  00046300
046400*        SLOTS-TO-KEEP MUST DIVIDE EVENLY BY EVERY CONFIGURED    00046400
046500*        SUB-INTERVAL SIZE OR THE BUCKET FOLD IN MRATES2 COMES   00046500
046600*        OUT UNEVEN -- ABORT THE RUN RATHER THAN REPORT GARBAGE. 00046600
046700     IF CFG-SUBINTERVAL-SIZES (WK-VAL-IDX) = ZERO                00046700
046800         GO TO 725-EXIT                                          00046800
046900     END-IF.                                                     00046900
047000     DIVIDE CFG-SLOTS-TO-KEEP BY CFG-SUBINTERVAL-SIZES (WK-VAL-IDX)00047000
047100             GIVING WK-VAL-QUOT REMAINDER WK-VAL-REM.            00047100
047200     IF WK-VAL-REM NOT = ZERO                                    00047200
047300         DISPLAY 'MRATES1 - SLOTS-TO-KEEP NOT DIVISIBLE BY SIZE' 00047300
047400         MOVE 16 TO RETURN-CODE                                 00047400
047500         STOP RUN                                                00047500
047600     END-IF.                                                     00047600
047700 725-EXIT.                                                       00047700
047800     EXIT.                                                       00047800
047900*                                                                00047900
048000 730-INIT-OVERALL-STATS.                                        00048000
048100     PERFORM 880-RESET-OVERALL-STATS.                           00048100
048200*                                                                00048200
048300 740-READ-EVENT-FILE.                                           00048300
048400     READ EVENT-FILE                                            00048400
048500         AT END                                                  00048500
048600             SET WS-EVENT-EOF TO TRUE                           00048600
048700     END-READ.                                                   00048700
048800*                                                                00048800
048900 790-CLOSE-FILES.                                               00048900
049000     CLOSE EVENT-FILE CONFIG-FILE RATE-RPT-FILE GAP-RPT-FILE.   00049000
049100*                                                                00049100
049200 870-WRITE-RATE-STATS-REPORT.                                   00049200
049300*        ONE LINE PER CONFIGURED SUB-INTERVAL SIZE, ALL OF THEM  00049300
049400*        SHARING THE SAME SOURCE AND REPORT TIMESTAMP.           00049400
049500     PERFORM 872-WRITE-ONE-RATE-LINE                            00049500
049600             VARYING OV-IDX FROM 1 BY 1                          00049600
049700             UNTIL OV-IDX > CFG-NUM-SUBINTERVALS.                00049700
049800*                                                                00049800
049900 871-MOVE-MSG1-MIN.                                             00049900
050000*        OV-MSG1-MIN IS STILL AT THE SENTINEL IF NO BUCKET EVER  00050000
050100*        CAME THROUGH WITH A NON-ZERO COUNT -- REPORT ZERO.      00050100
050200     IF OV-MSG1-MIN (OV-IDX) = OV-MIN-SENTINEL                  00050200
050300         MOVE ZERO TO RPT-MSG1-MIN                              00050300
050400     ELSE                                                        00050400
050500         MOVE OV-MSG1-MIN (OV-IDX) TO RPT-MSG1-MIN              00050500
050600     END-IF.                                                     00050600
050700*                                                                00050700
050800 872-WRITE-ONE-RATE-LINE.                                       00050800
050900     MOVE WS-CUR-SOURCE TO RPT-SOURCE.                          00050900
051000     IF WS-RPT-LABEL-HAS-DATE                                   00051000
051100         CALL 'MRATES3' USING WS-RPT-LABEL-TS                   00051100
051200                              RPT-DATE-TIME                     00051200
051300                              WK-SCR-YEAR WK-SCR-MONTH WK-SCR-DAY00051300
051400                              WK-SCR-DAY-START-MS               00051400
051500     ELSE                                                        00051500
051600         MOVE 'EndOfFile_No_Date' TO RPT-DATE-TIME               00051600
051700     END-IF.                                                     00051700
051800     MOVE OV-SUBINTERVAL-SIZE (OV-IDX) TO RPT-INTERVAL-SIZE.    00051800
051900     MOVE OV-NUM-INTERVALS (OV-IDX) TO RPT-NUM-INTERVALS.       00051900
052000     MOVE OV-ZERO-COUNT-INTERVALS (OV-IDX)                      00052000
052100             TO RPT-ZERO-COUNT-INTERVALS.                        00052100
052200     MOVE OV-MSG1-TOTAL-COUNT (OV-IDX) TO RPT-MSG1-TOTAL-COUNT. 00052200
052300     MOVE OV-MSG2-TOTAL-COUNT (OV-IDX) TO RPT-MSG2-TOTAL-COUNT. 00052300
052400     MOVE OV-MSG1-MAX (OV-IDX) TO RPT-MSG1-MAX.                 00052400
052500     MOVE OV-SUM-MSG1-UNIQUE (OV-IDX) TO RPT-MSG1-UMID-COUNT.   00052500
052600     MOVE OV-SUM-MSG2-UNIQUE (OV-IDX) TO RPT-MSG2-UMID-COUNT.   00052600
052700     PERFORM 871-MOVE-MSG1-MIN.                                 00052700
052800     PERFORM 873-COMPUTE-AVERAGES.                              00052800
052900     PERFORM 874-COMPUTE-STDDEV THRU 874-EXIT.                  00052900CL*13
053000     WRITE MR-RATE-STATS-REPORT-REC.                            00053000
053100*                                                                00053100
053200 873-COMPUTE-AVERAGES.                                          00053200
053300     IF OV-NUM-INTERVALS (OV-IDX) = ZERO                        00053300
053400         MOVE ZERO TO RPT-MSG1-AVG-COUNT                        00053400
053500         MOVE ZERO TO RPT-MSG2-AVG-COUNT                        00053500
053600         MOVE ZERO TO WK-MEAN                                   00053600
053700     ELSE                                                        00053700
053800         COMPUTE RPT-MSG1-AVG-COUNT ROUNDED =                   00053800
053900                 OV-SUM-MSG1-UNIQUE (OV-IDX)                    00053900
054000                 / OV-NUM-INTERVALS (OV-IDX)                     00054000
054100         COMPUTE RPT-MSG2-AVG-COUNT ROUNDED =                   00054100
054200                 OV-SUM-MSG2-UNIQUE (OV-IDX)                    00054200
054300                 / OV-NUM-INTERVALS (OV-IDX)                     00054300
054400         COMPUTE WK-MEAN ROUNDED =                              00054400
054500                 OV-SUM-MSG1-UNIQUE (OV-IDX)                    00054500
054600                 / OV-NUM-INTERVALS (OV-IDX)                     00054600
054700     END-IF.                                                     00054700
054800*                                                                00054800
054900 874-COMPUTE-STDDEV.                                            00054900
055000*        POPULATION STANDARD DEVIATION OF THE PER-BUCKET         00055000
055100*        DISTINCT MSG1 ID COUNT -- VARIANCE = MEAN-OF-SQUARES    00055100
055200*        MINUS MEAN-SQUARED, STDDEV VIA THE ** 0.5 OPERATOR      00055200
055300*        SINCE THIS SHOP DOES NOT USE FUNCTION SQRT.             00055300
055400     IF OV-NUM-INTERVALS (OV-IDX) = ZERO                        00055400
055500         MOVE ZERO TO RPT-MSG1-STDDEV                           00055500
055600         GO TO 874-EXIT                                          00055600
055700     END-IF.                                                     00055700
055800     COMPUTE WK-MEAN-OF-SQ ROUNDED =                            00055800
055900             OV-SUM-MSG1-UNIQUE-SQ (OV-IDX)                     00055900
056000             / OV-NUM-INTERVALS (OV-IDX).                        00056000
056100     COMPUTE WK-MEAN-SQ ROUNDED = WK-MEAN * WK-MEAN.            00056100
056200     COMPUTE WK-VARIANCE = WK-MEAN-OF-SQ - WK-MEAN-SQ.          00056200
056300     IF WK-VARIANCE < 0                                          00056300
056400         MOVE ZERO TO WK-VARIANCE                               00056400
056500     END-IF.                                                     00056500
056600     COMPUTE WK-STDDEV ROUNDED = WK-VARIANCE ** 0.5.            00056600
056650     COMPUTE WK-STDDEV-2D ROUNDED = WK-VARIANCE ** 0.5.          00056650CL*14
056660*            WK-STDDEV KEEPS THE 6-DECIMAL WORK VALUE FOR THE    00056660CL*14
056665*            DUMP COMPARE ABOVE.  RPT-MSG1-STDDEV IS ONLY TWO    00056665CL*14
056670*            DECIMALS, SO ROUND DIRECTLY INTO WK-STDDEV-2D AND   00056670CL*14
056675*            MOVE THAT -- A PLAIN MOVE OF WK-STDDEV WOULD HAVE   00056675CL*14
056680*            TRUNCATED INSTEAD OF ROUNDED, RQ-05-0162.           00056680CL*14
056700     MOVE WK-STDDEV-2D TO RPT-MSG1-STDDEV.                       00056700CL*14
056800 874-EXIT.                                                       00056800
056900     EXIT.                                                       00056900
057000*                                                                00057000
057100 880-RESET-OVERALL-STATS.                                       00057100
057200     PERFORM 881-RESET-ONE-ENTRY                                00057200
057300             VARYING OV-IDX FROM 1 BY 1                          00057300
057400             UNTIL OV-IDX > CFG-NUM-SUBINTERVALS.                00057400
057500*                                                                00057500
057600 881-RESET-ONE-ENTRY.                                           00057600
057700     MOVE CFG-SUBINTERVAL-SIZES (OV-IDX)                        00057700
057800             TO OV-SUBINTERVAL-SIZE (OV-IDX).                    00057800
057900     MOVE ZERO TO OV-NUM-INTERVALS (OV-IDX).                    00057900
058000     MOVE ZERO TO OV-ZERO-COUNT-INTERVALS (OV-IDX).             00058000
058100     MOVE OV-MIN-SENTINEL TO OV-MSG1-MIN (OV-IDX).              00058100
058200     MOVE ZERO TO OV-MSG1-MAX (OV-IDX).                         00058200
058300     MOVE ZERO TO OV-SUM-MSG1-UNIQUE (OV-IDX).                  00058300
058400     MOVE ZERO TO OV-SUM-MSG1-UNIQUE-SQ (OV-IDX).               00058400
058500     MOVE ZERO TO OV-SUM-MSG2-UNIQUE (OV-IDX).                  00058500
058600     MOVE ZERO TO OV-MSG1-TOTAL-COUNT (OV-IDX).                 00058600
058700     MOVE ZERO TO OV-MSG2-TOTAL-COUNT (OV-IDX).                 00058700
058800*                                                                00058800
058900 890-FORCE-FINAL-REPORT.                                        00058900
059000*        UNCONDITIONAL END-OF-STREAM REPORT FOR WHATEVER         00059000
059100*        SOURCE WAS LAST OPEN -- NO SCHEDULE RE-EVALUATION.      00059100
059200*        IF THE EVENT FILE WAS COMPLETELY EMPTY THERE IS NO      00059200
059300*        SOURCE TO REPORT ON AT ALL.                             00059300
059400     IF NOT WS-HAVE-CUR-SOURCE                                  00059400
059500         GO TO 890-EXIT                                          00059500
059600     END-IF.                                                     00059600
059700     IF WS-PREV-TS-VALID                                        00059700
059800         MOVE WS-LAST-EVENT-TS TO WS-RPT-LABEL-TS               00059800
059900         SET WS-RPT-LABEL-HAS-DATE TO TRUE                      00059900
060000     ELSE                                                        00060000
060100         SET WS-RPT-LABEL-HAS-DATE TO FALSE                     00060100
060200     END-IF.                                                     00060200
060300     PERFORM 870-WRITE-RATE-STATS-REPORT.                       00060300
060400 890-EXIT.                                                       00060400
060500     EXIT.                                                       00060500
060600*                                                                00060600
060700 900-CHECK-REPORT-DUE.                                          00060700
060800*        EVALUATED ONCE PER NEW INTERVAL BOUNDARY CROSSED --     00060800
060900*        SEE THE CL*04 NOTE ON 220- ABOVE.                       00060900
061000     CALL 'MRATES3' USING MR-EVENT-TIME                         00061000
061100                          WK-EVT-DISPLAY-TEXT                   00061100
061200                          WK-EVT-YEAR WK-EVT-MONTH WK-EVT-DAY    00061200
061300                          WK-EVT-DAY-START-MS.                   00061300
061400     COMPUTE WS-DAYS-SINCE-LAST-RPT =                           00061400
061500             (WK-EVT-DAY-START-MS - WS-LAST-REPORT-BEGIN-MS)     00061500
061600             / 86400000.                                         00061600
061700     IF CFG-FREQ-IS-MONTHLY                                     00061700
061800         PERFORM 910-CHECK-MONTHLY THRU 910-EXIT                00061800CL*13
061900     ELSE                                                        00061900
062000         PERFORM 920-CHECK-DAYS THRU 920-EXIT                   00062000CL*13
062100     END-IF.                                                     00062100
062200*                                                                00062200
062300 910-CHECK-MONTHLY.                                             00062300
062400     IF WS-DAYS-SINCE-LAST-RPT < 1                              00062400
062500         GO TO 910-EXIT                                          00062500
062600     END-IF.                                                     00062600
062700     IF WK-EVT-YEAR NOT = WS-LAST-RPT-YEAR                      00062700
062800        OR WK-EVT-MONTH NOT = WS-LAST-RPT-MONTH                 00062800
062900         PERFORM 930-FIRE-REPORT-WITH-RESET                     00062900
063000     ELSE                                                        00063000
063100         IF WK-EVT-YEAR = WS-RUN-START-YEAR                     00063100
063200            AND WK-EVT-MONTH = WS-RUN-START-MONTH               00063200
063300             PERFORM 940-FIRE-REPORT-NO-RESET                   00063300
063400         END-IF                                                  00063400
063500     END-IF.                                                     00063500
063600 910-EXIT.                                                       00063600
063700     EXIT.                                                       00063700
063800*                                                                00063800
063900 920-CHECK-DAYS.                                                00063900
064000     IF WS-DAYS-SINCE-LAST-RPT < 1                              00064000
064100         GO TO 920-EXIT                                          00064100
064200     END-IF.                                                     00064200
064300     IF WS-DAYS-SINCE-LAST-RPT NOT < CFG-REPORT-FREQ-DAYS       00064300
064400         PERFORM 930-FIRE-REPORT-WITH-RESET                     00064400
064500     ELSE                                                        00064500
064600         COMPUTE WS-DAYS-SINCE-STARTED =                        00064600
064700                 (WK-EVT-DAY-START-MS                           00064700
064800                  - WS-PROCESSING-START-DAY-MS) / 86400000       00064800
064900         IF WS-DAYS-SINCE-STARTED NOT > CFG-REPORT-FREQ-DAYS    00064900
065000             PERFORM 940-FIRE-REPORT-NO-RESET                   00065000
065100         END-IF                                                  00065100
065200     END-IF.                                                     00065200
065300 920-EXIT.                                                       00065300
065400     EXIT.                                                       00065400
065500*                                                                00065500
065600 930-FIRE-REPORT-WITH-RESET.                                    00065600
065700     COMPUTE WS-RPT-LABEL-TS = WK-EVT-DAY-START-MS - 1.         00065700
065800     SET WS-RPT-LABEL-HAS-DATE TO TRUE.                          00065800
065900     PERFORM 870-WRITE-RATE-STATS-REPORT.                       00065900
066000     PERFORM 880-RESET-OVERALL-STATS.                           00066000
066100     MOVE WK-EVT-DAY-START-MS TO WS-LAST-REPORT-BEGIN-MS.       00066100
066200     MOVE WK-EVT-YEAR TO WS-LAST-RPT-YEAR.                      00066200
066300     MOVE WK-EVT-MONTH TO WS-LAST-RPT-MONTH.                    00066300
066400*                                                                00066400
066500 940-FIRE-REPORT-NO-RESET.                                      00066500
066600     COMPUTE WS-RPT-LABEL-TS = WK-EVT-DAY-START-MS - 1.         00066600
066700     SET WS-RPT-LABEL-HAS-DATE TO TRUE.                          00066700
066800     PERFORM 870-WRITE-RATE-STATS-REPORT.                       00066800
066900     MOVE WK-EVT-DAY-START-MS TO WS-LAST-REPORT-BEGIN-MS.       00066900
067000     MOVE WK-EVT-YEAR TO WS-LAST-RPT-YEAR.                      00067000
067100     MOVE WK-EVT-MONTH TO WS-LAST-RPT-MONTH.                    00067100
