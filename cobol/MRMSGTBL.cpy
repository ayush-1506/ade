000100************************************************************* MRMSGTBL
000200*    COPYBOOK:  MRMSGTBL                                      MRMSGTBL
000300*    PER-MESSAGE-ID SLOT COUNT TABLE FOR THE TRACKING          MRMSGTBL
000400*    INTERVAL NOW OPEN.  SHARED BETWEEN MRATES1 (BUILDS IT,    MRMSGTBL
000500*    ONE EVENT AT A TIME) AND MRATES2 (ROLLS IT UP INTO THE    MRMSGTBL
000600*    OVERALL-STATS TABLE AND CLEARS IT) VIA LINKAGE SECTION.   MRMSGTBL
000700*                                                              MRMSGTBL
000800*    TABLE IS SIZED TO THE DEFAULT CFG-MAX-MSG-TO-KEEP (1000)  MRMSGTBL
000900*    AND TO A 60 SLOT (10 HOUR) TRACKING INTERVAL.  A LARGER   MRMSGTBL
001000*    CFG-SLOTS-TO-KEEP OR CFG-MAX-MSG-TO-KEEP THAN THESE IS    MRMSGTBL
001100*    NOT SUPPORTED BY THIS IMPLEMENTATION -- SEE 720-VALIDATE- MRMSGTBL
001200*    CONFIG IN MRATES1.                                        MRMSGTBL
001300************************************************************* MRMSGTBL
001400 01  MR-MSG-TABLE.                                             MRMSGTBL
001500     05  MT-ENTRY-COUNT          PIC S9(09) COMP SYNC.         MRMSGTBL
001600     05  MT-ENTRY OCCURS 1000 TIMES                            MRMSGTBL
001700                 INDEXED BY MT-IDX.                            MRMSGTBL
001800         10  MT-MSG-ID               PIC X(64).                MRMSGTBL
001900         10  MT-WRAPPER-SW           PIC X(01).                MRMSGTBL
002000             88  MT-IS-MSG2              VALUE 'Y'.            MRMSGTBL
002100             88  MT-IS-MSG1              VALUE 'N'.            MRMSGTBL
002200         10  MT-SLOT-COUNT OCCURS 60 TIMES                     MRMSGTBL
002300                           PIC S9(09) COMP SYNC.                MRMSGTBL
002400         10  FILLER                  PIC X(07).                MRMSGTBL
