000100************************************************************* MRRPTREC
000200*    COPYBOOK:  MRRPTREC                                      MRRPTREC
000300*    RATE STATS REPORT -- ONE LINE PER (SOURCE, REPORT EVENT,  MRRPTREC
000400*    SUB-INTERVAL SIZE).  WRITTEN BY 870-WRITE-RATE-STATS-     MRRPTREC
000500*    REPORT IN MRATES1 FROM THE MR-OVERALL-STATS-TABLE ENTRY   MRRPTREC
000600*    FOR EACH CONFIGURED SUB-INTERVAL SIZE.                    MRRPTREC
000700*                                                              MRRPTREC
000800*    FIXED EXTERNAL REPORT WIDTH, 228 BYTES EXACTLY -- NO      MRRPTREC
000900*    FILLER PAD (SAME REASONING AS MREVENT/MRCONFIG).          MRRPTREC
001000************************************************************* MRRPTREC
001100 01  MR-RATE-STATS-REPORT-REC.                                 MRRPTREC
001200     05  RPT-SOURCE                  PIC X(64).                MRRPTREC
001300     05  RPT-DATE-TIME               PIC X(19).                MRRPTREC
001400     05  RPT-INTERVAL-SIZE           PIC 9(04).                MRRPTREC
001500     05  RPT-MSG1-AVG-COUNT          PIC 9(09)V9(02).          MRRPTREC
001600     05  RPT-MSG2-AVG-COUNT          PIC 9(09)V9(02).          MRRPTREC
001700     05  RPT-MSG1-UMID-COUNT         PIC 9(15).                MRRPTREC
001800     05  RPT-MSG2-UMID-COUNT         PIC 9(15).                MRRPTREC
001900     05  RPT-NUM-INTERVALS           PIC 9(09).                MRRPTREC
002000     05  RPT-MSG1-STDDEV             PIC 9(09)V9(02).          MRRPTREC
002100     05  RPT-MSG1-MIN                PIC 9(15).                MRRPTREC
002200     05  RPT-MSG1-MAX                PIC 9(15).                MRRPTREC
002300     05  RPT-ZERO-COUNT-INTERVALS    PIC 9(09).                MRRPTREC
002400     05  RPT-MSG1-TOTAL-COUNT        PIC 9(15).                MRRPTREC
002500     05  RPT-MSG2-TOTAL-COUNT        PIC 9(15).                MRRPTREC
