000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                          00000200
000300* ALL RIGHTS RESERVED                                           00000300
000400****************************************************************00000400
000500* PROGRAM:  MRATES3                                             00000500
000600*                                                                00000600
000700* CONVERTS AN EPOCH-MILLISECOND TIMESTAMP (MS SINCE 01/01/1970, 00000700
000800* UTC) INTO ITS CIVIL YEAR/MONTH/DAY/HOUR/MINUTE/SECOND PARTS,   00000800
000900* A PRINTABLE "MM/DD/YYYY HH:MM:SS" STRING, AND THE MS VALUE OF  00000900
001000* THE START OF THAT CALENDAR DAY.  CALLED BY MRATES1 EVERY TIME 00001000
001100* A TIMESTAMP NEEDS TO BE PRINTED OR TRUNCATED TO A DAY.         00001100
001200*                                                                00001200
001300* NO FUNCTION DIVIDE/MOD/SQRT INTRINSICS ARE USED HERE -- JUST   00001300
001400* INTEGER DIVIDE-WITH-REMAINDER, THE WAY THIS SHOP ALWAYS DID    00001400
001500* CALENDAR ARITHMETIC BEFORE THE 1989 STANDARD ADDED THE         00001500
001600* INTRINSIC FUNCTIONS.  THE YEAR/MONTH/DAY DERIVATION BELOW IS   00001600
001700* THE USUAL "DAYS SINCE A FIXED EPOCH" CIVIL CALENDAR FORMULA.   00001700
001800*                                                                00001800
001900***************************************************************100001900
002000*                                                                00002000
002100* CHANGE LOG                                                     00002100
002200*                                                                00002200
002300* 06/14/84  D.STOUT     INITIAL VERSION FOR RATE MONITOR PROJ.   00002300CL*01
002400* 11/02/84  D.STOUT     CORRECTED LEAP YEAR HANDLING IN 200-     00002400CL*02
002500*                       COMPUTE-CIVIL-DATE, ERA BOUNDARY WAS     00002500CL*02
002600*                       OFF BY ONE DAY AT 03/01 OF LEAP YEARS.   00002600CL*02
002700* 02/19/85  R.NUNEZ     ADDED 300-COMPUTE-TIME-OF-DAY SPLIT OUT  00002700CL*03
002800*                       OF 100- SO GAP REPORT COULD REUSE IT.    00002800CL*03
002900* 08/07/86  D.STOUT     TIGHTENED WK-Z TO COMP SYNC, WAS         00002900CL*04
003000*                       OVERFLOWING ON DATES PAST 1999 IN TEST.  00003000CL*04
003100* 01/22/88  J.FABIAN    REVIEWED FOR STRUCTURED WALKTHROUGH,     00003100CL*05
003200*                       NO CHANGES REQUIRED.                     00003200CL*05
003300* 09/30/91  R.NUNEZ     MOVED STRING-BUILD OF DISPLAY TEXT INTO  00003300CL*06
003400*                       ITS OWN PARAGRAPH (800-) FOR REUSE BY    00003400CL*06
003500*                       THE GAP REPORT WORK REQUEST.             00003500CL*06
003600* 12/03/93  D.STOUT     ADDED LK-OUTPUT-START-OF-DAY-MS OUTPUT   00003600CL*07
003700*                       PARM FOR REPORT SCHEDULING WORK REQUEST  00003700CL*07
003800*                       RQ-93-0447.                              00003800CL*07
003900* 11/18/98  R.NUNEZ     YEAR 2000 REVIEW -- LK-OUTPUT-YEAR IS    00003900CL*08
004000*                       ALREADY A FULL 4 DIGIT COMP FIELD AND    00004000CL*08
004100*                       THE CIVIL FORMULA CARRIES NO 2 DIGIT     00004100CL*08
004200*                       YEAR ANYWHERE.  NO CODE CHANGE NEEDED,   00004200CL*08
004300*                       SIGNED OFF PER Y2K PROJECT CHECKLIST.    00004300CL*08
004400* 04/02/01  J.FABIAN    ADDED SECURITY PARAGRAPH PER NEW SHOP    00004400CL*09
004500*                       STANDARD, TKT SEC-01-118.                00004500CL*09
004600* 10/11/04  D.STOUT     RECOMPILED UNDER NEWER COMPILER LEVEL,   00004600CL*10
004700*                       NO SOURCE CHANGES.                       00004700CL*10
004800***************************************************************200004800
004900 IDENTIFICATION DIVISION.                                       00004900
005000 PROGRAM-ID.    MRATES3.                                        00005000
005100 AUTHOR.        DOUG STOUT.                                     00005100
005200 INSTALLATION.  SYSTEMS GROUP - RATE MONITOR PROJECT.            00005200
005300 DATE-WRITTEN.  06/14/84.                                        00005300
005400 DATE-COMPILED.                                                  00005400
005500 SECURITY.      NONCONFIDENTIAL.                                 00005500
005600***************************************************************300005600
005700 ENVIRONMENT DIVISION.                                          00005700
005800 CONFIGURATION SECTION.                                         00005800
005900 SOURCE-COMPUTER.  IBM-370.                                     00005900
006000 OBJECT-COMPUTER.  IBM-370.                                     00006000
006100 SPECIAL-NAMES.                                                 00006100
006200     C01 IS TOP-OF-FORM.                                        00006200
006300***************************************************************400006300
006400 DATA DIVISION.                                                 00006400
006500 WORKING-STORAGE SECTION.                                       00006500
006600*                                                                00006600
006700 01  WK-EPOCH-WORK.                                              00006700
006800     05  WK-EPOCH-DAY            PIC S9(09) COMP SYNC.          00006800
006900     05  WK-MS-OF-DAY            PIC S9(09) COMP SYNC.          00006900
007300     05  WK-YOE                  PIC S9(09) COMP SYNC.          00007300
007400     05  WK-Y                    PIC S9(09) COMP SYNC.          00007400
007500     05  WK-DOY                  PIC S9(09) COMP SYNC.          00007500
007600     05  WK-MP                   PIC S9(09) COMP SYNC.          00007600
007700     05  WK-D                    PIC S9(09) COMP SYNC.          00007700
007800     05  WK-M                    PIC S9(09) COMP SYNC.          00007800
007900     05  FILLER                  PIC X(08).                     00007900
007910 77  WK-Z                        PIC S9(09) COMP SYNC.          00007910CL*04
007920 77  WK-ERA                      PIC S9(09) COMP SYNC.          00007920CL*04
007930 77  WK-DOE                      PIC S9(09) COMP SYNC.          00007930CL*04
008000*                                                                00008000
008100 01  WK-TOD-WORK.                                                00008100
008200     05  WK-HOUR                 PIC S9(09) COMP SYNC.          00008200
008300     05  WK-MINUTE               PIC S9(09) COMP SYNC.          00008300
008400     05  WK-SECOND               PIC S9(09) COMP SYNC.          00008400
008500     05  WK-REM-1                PIC S9(09) COMP SYNC.          00008500
008600     05  WK-REM-2                PIC S9(09) COMP SYNC.          00008600
008700     05  WK-MS-REM               PIC S9(09) COMP SYNC.          00008700
008800     05  FILLER                  PIC X(08).                     00008800
008900*                                                                00008900
009000 01  WK-DISPLAY-WORK.                                            00009000
009100     05  WK-MM-DISPLAY           PIC 99.                        00009100
009200     05  WK-DD-DISPLAY           PIC 99.                        00009200
009300     05  WK-YYYY-DISPLAY         PIC 9999.                      00009300
009400     05  WK-HH-DISPLAY           PIC 99.                        00009400
009500     05  WK-MIN-DISPLAY          PIC 99.                        00009500
009600     05  WK-SS-DISPLAY           PIC 99.                        00009600
009700     05  FILLER                  PIC X(05).                     00009700
009701 01  WK-DISPLAY-WORK-X REDEFINES WK-DISPLAY-WORK PIC X(19).      00009701CL*06
009702*            WHOLE-LINE VIEW OF THE ASSEMBLED DATE/TIME TEXT,    00009702CL*06
009703*            FOR A DISPLAY STATEMENT WHEN THIS IS BEING WALKED.  00009703CL*06
009800*                                                                00009800
009900 01  WK-YMD-REDEFINE-CHECK       PIC S9(09) COMP SYNC.          00009900
010000 01  WK-YMD-AS-DISPLAY REDEFINES WK-YMD-REDEFINE-CHECK          00010000
010100                               PIC S9(09).                      00010100
010101*            (ZONED VIEW OF WK-EPOCH-DAY'S LAST COMPUTE, FOR     00010101
010102*             A QUICK DISPLAY STATEMENT WHEN WALKING THIS CODE)  00010102
010103*                                                                00010103
010104 01  WK-SORT-DATE-WORK.                                          00010104CL*03
010105     05  WK-SORT-YYYY            PIC 9999.                      00010105CL*03
010106     05  WK-SORT-MM              PIC 99.                        00010106CL*03
010107     05  WK-SORT-DD              PIC 99.                        00010107CL*03
010107A    05  FILLER                  PIC X(04).                     00010107ACL*03
010108 01  WK-SORT-DATE-N REDEFINES WK-SORT-DATE-WORK.                 00010108CL*03
010108A    05  WK-SORT-DATE-N-DIGITS   PIC 9(08).                     00010108ACL*03
010108B    05  FILLER                  PIC X(04).                     00010108BCL*03
010109*            NUMERIC YYYYMMDD VIEW, SAME IDIOM USED ON THE       00010109CL*03
010110*            YEAR-END ARCHIVE EXTRACTS OVER IN THE GENERAL       00010110CL*03
010111*            LEDGER CLOSE SUITE -- HANDY FOR A ONE-FIELD         00010111CL*03
010111A*            COMPARE INSTEAD OF THREE.                          00010111ACL*03
010112*                                                                00010112CL*03
010500 LINKAGE SECTION.                                                00010500
010600 01  LK-INPUT-TIME-MS            PIC S9(15) COMP SYNC.          00010600
010700 01  LK-OUTPUT-DISPLAY-TEXT      PIC X(19).                     00010700
010800 01  LK-OUTPUT-YEAR              PIC 9(04)  COMP SYNC.          00010800
010900 01  LK-OUTPUT-MONTH             PIC 9(02)  COMP SYNC.          00010900
011000 01  LK-OUTPUT-DAY               PIC 9(02)  COMP SYNC.          00011000
011100 01  LK-OUTPUT-START-OF-DAY-MS   PIC S9(15) COMP SYNC.          00011100
011200***************************************************************500011200
011300 PROCEDURE DIVISION USING LK-INPUT-TIME-MS                      00011300
011400                          LK-OUTPUT-DISPLAY-TEXT                00011400
011500                          LK-OUTPUT-YEAR                        00011500
011600                          LK-OUTPUT-MONTH                       00011600
011700                          LK-OUTPUT-DAY                         00011700
011800                          LK-OUTPUT-START-OF-DAY-MS.            00011800
011900***************************************************************600011900
012000 000-MAIN.                                                      00012000
012100     PERFORM 100-COMPUTE-EPOCH-DAY-AND-TOD.                     00012100
012200     PERFORM 200-COMPUTE-CIVIL-DATE.                            00012200
012300     PERFORM 300-COMPUTE-TIME-OF-DAY.                           00012300
012400     PERFORM 800-FORMAT-DISPLAY-TEXT.                           00012400
012500     COMPUTE LK-OUTPUT-START-OF-DAY-MS =                        00012500
012600             WK-EPOCH-DAY * 86400000.                           00012600
012700     GOBACK.                                                    00012700
012800*                                                                00012800
012900 100-COMPUTE-EPOCH-DAY-AND-TOD.                                 00012900
013000*        SPLIT THE RAW MS-SINCE-EPOCH VALUE INTO A WHOLE-DAY     00013000
013100*        COUNT AND THE MS-OF-DAY REMAINDER.                      00013100
013200     DIVIDE LK-INPUT-TIME-MS BY 86400000                        00013200
013300             GIVING WK-EPOCH-DAY                                00013300
013400             REMAINDER WK-MS-OF-DAY.                            00013400
013500*                                                                00013500
013600 200-COMPUTE-CIVIL-DATE.                                        00013600CL*02
013700*        HOWARD-STYLE "DAYS FROM CIVIL" FORMULA RUN BACKWARDS.  00013700CL*02
013800*        THE 719468 OFFSET SHIFTS THE EPOCH FROM 01/01/1970 TO  00013800CL*02
013900*        THE START OF A 400 YEAR GREGORIAN ERA (03/01/0000).    00013900CL*02
014000     COMPUTE WK-Z = WK-EPOCH-DAY + 719468.                      00014000CL*04
014100     COMPUTE WK-ERA = WK-Z / 146097.                            00014100
014200     COMPUTE WK-DOE = WK-Z - (WK-ERA * 146097).                 00014200
014300     COMPUTE WK-YOE = (WK-DOE - (WK-DOE / 1460)                 00014300
014400                              + (WK-DOE / 36524)                00014400
014500                              - (WK-DOE / 146096)) / 365.       00014500
014600     COMPUTE WK-Y = WK-YOE + (WK-ERA * 400).                    00014600
014700     COMPUTE WK-DOY = WK-DOE - ((365 * WK-YOE)                  00014700
014800                               + (WK-YOE / 4)                   00014800
014900                               - (WK-YOE / 100)).               00014900
015000     COMPUTE WK-MP = ((5 * WK-DOY) + 2) / 153.                  00015000
015100     COMPUTE WK-D = WK-DOY - (((153 * WK-MP) + 2) / 5) + 1.     00015100
015200     IF WK-MP < 10                                              00015200
015300         COMPUTE WK-M = WK-MP + 3                               00015300
015400     ELSE                                                       00015400
015500         COMPUTE WK-M = WK-MP - 9                               00015500
015600     END-IF.                                                    00015600
015700     IF WK-M <= 2                                               00015700
015800         ADD 1 TO WK-Y                                          00015800
015900     END-IF.                                                    00015900
016000     MOVE WK-Y TO LK-OUTPUT-YEAR.                                00016000
016100     MOVE WK-M TO LK-OUTPUT-MONTH.                               00016100
016200     MOVE WK-D TO LK-OUTPUT-DAY.                                 00016200
016300*                                                                00016300
016400 300-COMPUTE-TIME-OF-DAY.                                       00016400CL*03
016500     DIVIDE WK-MS-OF-DAY BY 3600000                             00016500CL*03
016600             GIVING WK-HOUR REMAINDER WK-REM-1.                 00016600CL*03
016700     DIVIDE WK-REM-1 BY 60000                                   00016700CL*03
016800             GIVING WK-MINUTE REMAINDER WK-REM-2.                00016800CL*03
016900     DIVIDE WK-REM-2 BY 1000                                    00016900CL*03
017000             GIVING WK-SECOND REMAINDER WK-MS-REM.              00017000CL*03
017100*                                                                00017100
017200 800-FORMAT-DISPLAY-TEXT.                                       00017200CL*06
017300*        "MM/DD/YYYY HH:MM:SS", 19 CHARACTERS, ZERO FILLED.      00017300CL*06
017400     MOVE LK-OUTPUT-MONTH TO WK-MM-DISPLAY.                      00017400CL*06
017500     MOVE LK-OUTPUT-DAY   TO WK-DD-DISPLAY.                      00017500CL*06
017600     MOVE LK-OUTPUT-YEAR  TO WK-YYYY-DISPLAY.                    00017600CL*06
017700     MOVE WK-HOUR         TO WK-HH-DISPLAY.                      00017700CL*06
017800     MOVE WK-MINUTE       TO WK-MIN-DISPLAY.                     00017800CL*06
017900     MOVE WK-SECOND       TO WK-SS-DISPLAY.                      00017900CL*06
018000     STRING WK-MM-DISPLAY   '/'                                 00018000CL*06
018100            WK-DD-DISPLAY   '/'                                 00018100CL*06
018200            WK-YYYY-DISPLAY ' '                                 00018200CL*06
018300            WK-HH-DISPLAY   ':'                                 00018300CL*06
018400            WK-MIN-DISPLAY  ':'                                 00018400CL*06
018500            WK-SS-DISPLAY                                       00018500CL*06
018600            DELIMITED BY SIZE INTO LK-OUTPUT-DISPLAY-TEXT.      00018600CL*06
