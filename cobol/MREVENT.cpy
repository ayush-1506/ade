000100************************************************************* MREVENT
000200*    COPYBOOK:  MREVENT                                       MREVENT
000300*    ONE INCOMING LOG MESSAGE, ARRIVING IN SOURCE/TIME ORDER.  MREVENT
000400*                                                              MREVENT
000500*    THIS LAYOUT IS THE EXTERNAL FEED'S RECORD FORMAT AND IS   MREVENT
000600*    PACKED TIGHT TO THE CONTRACTED 144 BYTE WIDTH -- THERE IS MREVENT
000700*    NO SLACK BYTE AVAILABLE FOR A FILLER PAD ON THIS ONE.     MREVENT
000800************************************************************* MREVENT
000900 01  MR-EVENT-REC.                                             MREVENT
001000     05  MR-EVENT-SOURCE         PIC X(64).                    MREVENT
001100     05  MR-EVENT-MSG-ID         PIC X(64).                    MREVENT
001200     05  MR-EVENT-TIME           PIC S9(15).                   MREVENT
001300     05  MR-EVENT-WRAPPER-SW     PIC X(01).                    MREVENT
001400         88  MR-EVENT-IS-MSG2        VALUE 'Y'.                MREVENT
001500         88  MR-EVENT-IS-MSG1        VALUE 'N'.                MREVENT
